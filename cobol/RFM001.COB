000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RFM001.
000030 AUTHOR.        J.R.TAVARES.
000040 INSTALLATION.  GERENCIA DE BENEFICIOS - DIVISAO DE PESSOAL.
000050 DATE-WRITTEN.  15-03-1989.
000060 DATE-COMPILED.
000070 SECURITY.      USO RESTRITO A GERENCIA DE BENEFICIOS.
000080****************************************************************
000090*  JULGAMENTO DE RECURSOS - PENSAO FILHA MAIOR SOLTEIRA        *
000100*  LE OS CASOS APONTADOS PELA AUDITORIA, APLICA AS REGRAS DE   *
000110*  RECLASSIFICACAO DO ACHADO E JULGA CADA RECURSO PELA MATRIZ  *
000120*  DE DECISAO, GERANDO O ARQUIVO DE DECISOES E O RELATORIO.    *
000130****************************************************************
000140*---------------[ HISTORICO DE ALTERACOES ]--------------------
000150* 15-03-1989 J.R.TAVARES  OS-0341  PROGRAMA ORIGINAL, ROTINA
000160*                                  BATCH SUBSTITUINDO A
000170*                                  CONFERENCIA MANUAL DOS
000180*                                  RECURSOS PELA JUNTA.
000190* 02-08-1991 J.R.TAVARES  OS-0512  INCLUIDA VALIDACAO DO
000200*                                  ARGUMENTO 6 (DECISAO
000210*                                  JUDICIAL TRANSITADA).
000220* 19-11-1992 J.R.TAVARES  OS-0588  INCLUIDA VALIDACAO DO
000230*                                  ARGUMENTO 9 (PROCESSO
000240*                                  ADMINISTRATIVO ANTERIOR).
000250* 11-01-1994 M.T.SILVA    OS-0977  ROTINA DE RECLASSIFICACAO
000260*                                  DO ACHADO APENAS CADUNICO
000270*                                  (VIRA CADUNICO+ENDERECO).
000280* 27-06-1995 M.T.SILVA    OS-1035  INCLUIDA REGRA DE PLURALI-
000290*                                  DADE DE FILHOS (ACHADO 02
000300*                                  PARA 05) A PARTIR DO TEXTO
000310*                                  DA DEFESA.
000320* 14-02-1997 M.T.SILVA    OS-1198  INFERENCIA DO ARGUMENTO 4
000330*                                  PARA ACHADOS COM ENDERECO
000340*                                  EM COMUM (03, 06 E 08).
000350* 30-11-1998 M.T.SILVA    OS-1450  ADEQUACAO ANO 2000 - PROGRA-
000360*                                  MA NAO POSSUI CAMPO DE DATA,
000370*                                  REVISADO SEM PENDENCIAS.
000380* 04-02-1999 M.T.SILVA    OS-1466  FECHAMENTO DO PROJETO AJUSTE
000390*                                  ANO 2000 - SEM ALTERACAO.
000400* 22-09-2001 A.P.NEVES    OS-1687  MATRIZ DE DECISAO AMPLIADA
000410*                                  DE 100 PARA 200 LINHAS.
000420* 08-05-2003 A.P.NEVES    CH-4471  INCLUIDA REGRA DE RECALCULO
000430*                                  DO ACHADO QUANDO A PROPRIA
000440*                                  DEFESA ADMITE FILHO OU MAIS
000450*                                  DE UM FILHO (ARGS 3/11/12).
000460* 17-03-2006 A.P.NEVES    CH-5209  RELATORIO PASSA A TRAZER
000470*                                  QUANTIDADE DE ARGUMENTOS
000480*                                  PROCEDENTES/IMPROCEDENTES
000490*                                  POR CASO NA LINHA DE DETALHE.
000500* 19-10-2009 A.P.NEVES    CH-6072  REVISAO GERAL DE COMENTARIOS
000510*                                  DO FONTE A PEDIDO DA AUDITO-
000520*                                  RIA INTERNA - NENHUMA REGRA
000530*                                  DE NEGOCIO FOI ALTERADA, SO
000540*                                  A DOCUMENTACAO DO PROGRAMA.
000550*----------------------------------------------------------------
000560* ESTE PROGRAMA NAO JULGA O MERITO DO RECURSO - ELE APENAS
000570* MECANIZA AS REGRAS QUE A JUNTA JA VINHA APLICANDO A MAO.
000580* QUALQUER DUVIDA SOBRE UMA DECISAO GERADA DEVE SER TIRADA COM
000590* A JUNTA, NUNCA CORRIGIDA "NA UNHA" NO ARQUIVO DE SAIDA.
000600*----------------------------------------------------------------
000610 ENVIRONMENT DIVISION.
000620* A SECAO DE CONFIGURACAO NAO PRECISA DECLARAR MAQUINA - O
000630* PROGRAMA NAO USA NENHUM RECURSO ESPECIFICO DE EQUIPAMENTO,
000640* SO PRECISA DO CANAL DE SALTO DE PAGINA PARA O RELATORIO.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670* C01 E O CANAL DA FORMA CONTINUA RESERVADO PARA O TOPO DA
000680* PAGINA DO RELATORIO - USADO NO WRITE...AFTER ADVANCING PAGE
000690* DO CABECALHO, LA NA ROTINA CABECALHO.
000700     C01 IS TOP-OF-FORM.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    OS QUATRO ARQUIVOS DO JULGAMENTO SAO SEQUENCIAIS: A MATRIZ
000740*    E OS CASOS SAO ENTRADA, DECISOES E O RELATORIO SAO SAIDA.
000750*    TODOS COMPARTILHAM O MESMO CAMPO DE STATUS - BASTA OLHAR
000760*    ST-ERRO APOS CADA OPEN/READ/WRITE PARA SABER SE DEU CERTO.
000770     SELECT MATRIZ    ASSIGN TO DISK
000780                       ORGANIZATION IS LINE SEQUENTIAL
000790                       FILE STATUS  IS ST-ERRO.
000800     SELECT CASOS     ASSIGN TO DISK
000810                       ORGANIZATION IS LINE SEQUENTIAL
000820                       FILE STATUS  IS ST-ERRO.
000830     SELECT DECISOES  ASSIGN TO DISK
000840                       ORGANIZATION IS LINE SEQUENTIAL
000850                       FILE STATUS  IS ST-ERRO.
000860     SELECT RELAT     ASSIGN TO DISK
000870                       ORGANIZATION IS LINE SEQUENTIAL
000880                       FILE STATUS  IS ST-ERRO.
000890* NENHUM DOS QUATRO SELECTS TEM RECORD KEY OU ACCESS MODE
000900* RANDOM - O PROGRAMA NUNCA PRECISA LOCALIZAR UM CASO OU UMA
000910* LINHA DE MATRIZ ESPECIFICA PELO NOME DO ARQUIVO, SO LEITURA
000920* SEQUENCIAL DO INICIO AO FIM.
000930*-----------------------------------------------------------------
000940 DATA DIVISION.
000950 FILE SECTION.
000960*---------------[ MATRIZ DE DECISAO - TABELA MESTRE ]--------------
000970* CADA LINHA DA MATRIZ DIZ O QUE FAZER QUANDO UM ACHADO ESPECI-
000980* FICO SE ENCONTRA COM UM ARGUMENTO ESPECIFICO DE DEFESA: "P"
000990* PARA PROCEDENTE (O RECURSO GANHA NAQUELE PONTO) OU "I" PARA
001000* IMPROCEDENTE.  O ACHADO "99" GUARDADO NA MATRIZ E CORINGA -
001010* VALE PARA QUALQUER ACHADO QUE NAO TENHA LINHA PROPRIA PARA O
001020* ARGUMENTO EM QUESTAO (VER BUSCA-MATRIZ MAIS ADIANTE).
001030 FD MATRIZ
001040         LABEL RECORD IS STANDARD
001050         VALUE OF FILE-ID IS "MATRIZ.DAT".
001060 01 REG-MATRIZ.
001070     03 MTX-ACHADO               PIC X(02).
001080     03 MTX-ARG                  PIC X(02).
001090     03 MTX-RESULT               PIC X(01).
001100* MTX-RESULT SO ACEITA "P" OU "I" - QUALQUER OUTRO VALOR FAZ
001110* O CASO CAIR NO RAMO IMPROCEDENTE POR PADRAO LA NA
001120* AM-DECIDE-MAIORIA/AM-SEM-ARGUMENTO, PORQUE NENHUMA DAS DUAS
001130* ROTINAS TESTA "P" E "I" AO MESMO TEMPO - SO TESTA "I" (OU,
001140* NO CASO DE AM-SEM-ARGUMENTO, USA O VALOR DIRETO DA MATRIZ).
001150     03 FILLER                   PIC X(75).
001160*-----------------------------------------------------------------
001170*---------------[ CASO APONTADO PELA AUDITORIA ]--------------------
001180* UM REGISTRO POR RECURSO A JULGAR.  O ACHADO ORIGINAL VEM DA
001190* AUDITORIA (CASE-ACHADO-CODE), OS ARGUMENTOS MARCADOS PELO
001200* SERVIDOR NO RECURSO VEM EM CASE-ARG-FLAGS (UM BYTE "0"/"1"
001210* POR ARGUMENTO, POSICAO = NUMERO DO ARGUMENTO) E O TEXTO LIVRE
001220* DA DEFESA, USADO PELAS ROTINAS DE RECLASSIFICACAO, VEM EM
001230* CASE-DEFENSE-TXT.
001240 FD CASOS
001250         LABEL RECORD IS STANDARD
001260         VALUE OF FILE-ID IS "CASES.DAT".
001270 01 REG-CASO.
001280* CASE-ID E A CHAVE DO RECURSO NA AUDITORIA DE ORIGEM - VIAJA
001290* SEM ALTERACAO ATE O REGISTRO DE DECISAO E ATE A LINHA DE
001300* DETALHE DO RELATORIO, PARA PERMITIR RASTREAR O CASO NAS TRES
001310* SAIDAS DO PROGRAMA.
001320     03 CASE-ID                  PIC X(10).
001330     03 CASE-NAME                PIC X(40).
001340     03 CASE-CPF                 PIC X(14).
001350* O CPF VIAJA NO REGISTRO SO PARA CONFERENCIA VISUAL NO
001360* CADASTRO ORIGEM - NENHUMA ROTINA DESTE PROGRAMA TESTA OU
001370* VALIDA DIGITO VERIFICADOR DE CPF.
001380     03 CASE-ACHADO-CODE         PIC X(02).
001390     03 CASE-ARG-FLAGS           PIC X(12).
001400     03 CASE-DEFENSE-TXT         PIC X(240).
001410     03 FILLER                   PIC X(02).
001420*-----------------------------------------------------------------
001430* O FILLER DE 2 BYTES NO FIM DE REG-CASO NAO GUARDA NADA HOJE -
001440* FICA RESERVADO CASO A AUDITORIA UM DIA PRECISE ACRESCENTAR
001450* MAIS UM INDICADOR AO REGISTRO SEM MUDAR O TAMANHO DA LINHA.
001460*---------------[ DECISAO GRAVADA PARA O CASO ]---------------------
001470* SAIDA PERSISTENTE DO JULGAMENTO - GRAVADA UMA VEZ POR CASO EM
001480* GRAVA-DECISAO, DEPOIS QUE TODAS AS RECLASSIFICACOES E A
001490* ADJUDICACAO PELA MATRIZ JA FORAM FEITAS.  GUARDA O ACHADO
001500* ORIGINAL *E* O FINAL PARA QUE UMA REVISAO POSTERIOR CONSIGA
001510* ENXERGAR SE HOUVE RECLASSIFICACAO SEM PRECISAR REPROCESSAR O
001520* CASO.
001530 FD DECISOES
001540         LABEL RECORD IS STANDARD
001550         VALUE OF FILE-ID IS "DECISIONS.DAT".
001560 01 REG-DECISAO.
001570* DEC-RECLASS-FLAG ("Y"/"N") DIZ SE ALGUMA DAS ROTINAS U3-U6
001580* MEXEU NO ACHADO ORIGINAL - QUANDO "Y", DEC-ACHADO-ORIG E
001590* DEC-ACHADO-FINAL DIVERGEM; QUANDO "N", SAO IGUAIS.
001600     03 DEC-CASE-ID              PIC X(10).
001610     03 DEC-NAME                 PIC X(40).
001620     03 DEC-ACHADO-ORIG          PIC X(02).
001630     03 DEC-ACHADO-FINAL         PIC X(02).
001640     03 DEC-RECLASS-FLAG         PIC X(01).
001650     03 DEC-FILHO-FLAG           PIC X(01).
001660     03 DEC-DECISION             PIC X(01).
001670     03 DEC-IMPROC-ARGS          PIC X(12).
001680     03 DEC-PROC-ARGS            PIC X(12).
001690     03 DEC-ARGS-FINAL           PIC X(12).
001700     03 FILLER                   PIC X(27).
001710*-----------------------------------------------------------------
001720* 27 BYTES DE FOLGA NO REGISTRO DE DECISAO - HERDADOS DA EPOCA
001730* EM QUE SE COGITOU GRAVAR TAMBEM A DATA DO JULGAMENTO, IDEIA
001740* ABANDONADA PORQUE ESTE PROGRAMA NAO TRABALHA COM CAMPOS DE
001750* DATA (VER O HISTORICO DE 1998, ADEQUACAO ANO 2000).
001760*---------------[ IMAGEM DE IMPRESSAO DO RELATORIO ]-----------------
001770* O RELATORIO NAO TEM LAYOUT PROPRIO - CADA WRITE...FROM PREENCHE
001780* ESTA AREA DE 131 POSICOES COM O REGISTRO DE CABECALHO, DETALHE
001790* OU TOTAL QUE FOR PRECISO NAQUELE MOMENTO (VER CAB0/CAB1/CAB2,
001800* LINDET E LINTOT MAIS ADIANTE NO WORKING-STORAGE).
001810 FD RELAT
001820         LABEL RECORD IS STANDARD
001830         VALUE OF FILE-ID IS "REPORT.TXT".
001840 01 REG-RELAT.
001850     03 REG-RELAT-DADOS          PIC X(131).
001860     03 FILLER                   PIC X(01) VALUE SPACE.
001870*-----------------------------------------------------------------
001880 WORKING-STORAGE SECTION.
001890*---------------[ AREA DE CONTROLE DE ARQUIVO ]-------------------
001900* W-CONT FICA DISPONIVEL PARA CONTAGENS AVULSAS DE DEPURACAO;
001910* ST-ERRO E COMPARTILHADO PELOS QUATRO SELECTS (FILE STATUS);
001920* IND E O SUBSCRITO GENERICO USADO NAS VARREDURAS DE TABELA DE
001930* TEXTO (TAB-PLURAL, TAB-NEGA, TAB-ADM, TAB-GENERICO);
001940* WS-FIM-MATRIZ/WS-FIM-CASOS SAO OS INDICADORES DE FIM-DE-ARQUIVO
001950* DAS DUAS LEITURAS SEQUENCIAIS DO PROGRAMA.
001960 77  W-CONT                      PIC 9(04) COMP VALUE ZERO.
001970 01  ST-ERRO                     PIC X(02) VALUE "00".
001980 01  IND                         PIC 9(02) COMP VALUE 1.
001990* IND SO PRECISA IR ATE 15 (MAIOR TABELA, TAB-PLURAL) MAS FICA
002000* EM 9(02) POR SER O MESMO SUBSCRITO USADO NAS OUTRAS TRES
002010* TABELAS DE TERMO, TODAS MENORES.
002020 77  WS-FIM-MATRIZ               PIC X(01) VALUE "N".
002030 77  WS-FIM-CASOS                PIC X(01) VALUE "N".
002040*---------------[ TABELA DA MATRIZ DE DECISAO ]-------------------
002050* A MATRIZ INTEIRA E CARREGADA UMA UNICA VEZ EM MEMORIA NO INICIO
002060* DO PROCESSAMENTO (ROTINA CARGA-MATRIZ) PORQUE O ARQUIVO E LIDO
002070* DE NOVO PARA CADA UM DOS ATE 12 ARGUMENTOS DE CADA CASO - LER O
002080* ARQUIVO EM DISCO A CADA CONSULTA SERIA PROIBITIVO.  A TABELA JA
002090* CHEGA ORDENADA POR ACHADO+ARGUMENTO (E RESPONSABILIDADE DE QUEM
002100* GERA MATRIZ.DAT MANTER A ORDEM), O QUE PERMITE USAR SEARCH ALL
002110* (BUSCA BINARIA) EM VEZ DE VARREDURA LINEAR EM BUSCA-MATRIZ.
002120 01  WT-MATRIZ-TAB.
002130     03  WT-MATRIZ-LINHA         OCCURS 200 TIMES
002140                 ASCENDING KEY IS WT-MTX-ACHADO WT-MTX-ARG
002150                 INDEXED BY      IDX-MTX.
002160         05  WT-MTX-ACHADO       PIC X(02).
002170         05  WT-MTX-ARG          PIC X(02).
002180         05  WT-MTX-RESULT       PIC X(01).
002190         05  FILLER              PIC X(05).
002200* OS 5 BYTES DE FILLER FORAM ACRESCENTADOS NA REVISAO DE 2001
002210* (MATRIZ AMPLIADA DE 100 PARA 200 LINHAS) PARA DEIXAR A
002220* LINHA DA TABELA DO MESMO TAMANHO DO REGISTRO REG-MATRIZ EM
002230* DISCO (80 BYTES), FACILITANDO EVENTUAL DUMP DE MEMORIA PARA
002240* CONFERENCIA.
002250 77  WS-QTD-MATRIZ               PIC 9(03) COMP VALUE ZERO.
002260* CONTADOR DE QUANTAS LINHAS FORAM REALMENTE CARREGADAS -
002270* DUPLICA O USO DO OCCURS 200, MAS E NECESSARIO PORQUE A
002280* MATRIZ.DAT QUASE SEMPRE TEM MENOS DE 200 LINHAS.
002290* AREA DE COMUNICACAO COM A ROTINA DE BUSCA - QUEM CHAMA
002300* BUSCA-MATRIZ PREENCHE ACHADO/ARGUMENTO E LE O RESULTADO EM
002310* WS-BUSCA-RESULT/WS-BUSCA-ACHOU.
002320 77  WS-BUSCA-ACHADO             PIC X(02).
002330 77  WS-BUSCA-ARG                PIC X(02).
002340 77  WS-BUSCA-RESULT             PIC X(01).
002350 77  WS-BUSCA-ACHOU              PIC X(01).
002360*---------------[ AREA DE TRABALHO DO CASO CORRENTE ]-------------
002370* ESTES CAMPOS SAO RECARREGADOS A CADA CASO LIDO (VER
002380* DESEMPACOTA-ARGS) E VIAJAM POR TODAS AS ROTINAS DE
002390* RECLASSIFICACAO ATE CHEGAR NA ADJUDICACAO FINAL PELA MATRIZ -
002400* NENHUM DELES E GRAVADO DIRETO, TUDO PASSA POR AQUI PRIMEIRO.
002410 01  WS-ACHADO-ORIG              PIC X(02).
002420 01  WS-ACHADO-FINAL             PIC X(02).
002430 01  WS-ARGS-FINAL               PIC X(12).
002440 01  WS-IMPROC-ARGS              PIC X(12).
002450 01  WS-PROC-ARGS                PIC X(12).
002460 01  WS-DEFESA-TXT               PIC X(240).
002470* OS 240 BYTES CASAM COM O TAMANHO DE CASE-DEFENSE-TXT LA NO
002480* REGISTRO DE ENTRADA - QUALQUER MUDANCA NUM TEM QUE VIR JUNTO
002490* COM A MUDANCA NO OUTRO.
002500 77  WS-RECLASS-FLAG             PIC X(01).
002510 77  WS-FILHO-FLAG               PIC X(01).
002520 77  WS-DECISAO                  PIC X(01).
002530* WS-DECISAO SO ASSUME "P" OU "I" - E O UNICO CAMPO QUE, NO
002540* FIM DA ESTEIRA, RESUME SE O RECURSO FOI DEFERIDO OU NAO.
002550 77  WS-ARGS-ORIG-VAZIO          PIC X(01).
002560 77  WS-CONTA-ARGS-ORIG          PIC 9(02) COMP.
002570 77  WS-IDX-ARG                  PIC 9(02) COMP.
002580 77  WS-QTD-ARGS                 PIC 9(02) COMP.
002590 77  WS-CNT-IMPROC               PIC 9(02) COMP.
002600 77  WS-CNT-PROC                 PIC 9(02) COMP.
002610* WS-CNT-IMPROC E WS-CNT-PROC SO SERVEM PARA A DECISAO POR
002620* MAIORIA (AM-DECIDE-MAIORIA) - NAO CONFUNDIR COM OS
002630* ACUMULADORES DE RELATORIO, QUE SOMAM CASO A CASO, NAO
002640* ARGUMENTO A ARGUMENTO.
002650*---------------[ VALIDACAO DO ARGUMENTO 6 - ART. 6 ]-------------
002660* O ARGUMENTO 6 SO PODE FICAR MARCADO SE A DEFESA CITAR UMA
002670* DECISAO JUDICIAL CONCRETA (NUMERO DE PROCESSO NO PADRAO CNJ,
002680* PALAVRA "TRANSITADO", "PROCESSO N" OU "AUTOS N") E NAO FOR
002690* SO UMA CITACAO GENERICA DE JURISPRUDENCIA/SUMULA/PRECEDENTE -
002700* ISSO NAO PROVA QUE HOUVE DECISAO NO CASO CONCRETO DO SERVIDOR.
002710 77  WS-SINAL-OK                 PIC X(01).
002720 77  WS-GENERICO                 PIC X(01).
002730 77  WS-ACHOU-CNJ                PIC X(01).
002740 77  WS-POS-CNJ                  PIC 9(03) COMP.
002750* AS DEZ VARIAVEIS WS-P07 A WS-P21 SAO OS DESLOCAMENTOS FIXOS DO
002760* PADRAO NNNNNNN-DD.AAAA.J.TR.OOOO CONTADOS A PARTIR DA POSICAO
002770* CORRENTE DA VARREDURA (WS-POS-CNJ) - CADA UM MARCA ONDE DEVE
002780* CAIR UM HIFEN, UM PONTO OU O INICIO DE UM GRUPO DE DIGITOS.
002790 01  WS-P07                      PIC 9(03) COMP.
002800 01  WS-P08                      PIC 9(03) COMP.
002810 01  WS-P10                      PIC 9(03) COMP.
002820 01  WS-P11                      PIC 9(03) COMP.
002830 01  WS-P15                      PIC 9(03) COMP.
002840 01  WS-P16                      PIC 9(03) COMP.
002850 01  WS-P17                      PIC 9(03) COMP.
002860 01  WS-P18                      PIC 9(03) COMP.
002870 01  WS-P20                      PIC 9(03) COMP.
002880 01  WS-P21                      PIC 9(03) COMP.
002890* SE UM DIA O TAMANHO DO CAMPO CASE-DEFENSE-TXT MUDAR DE 240
002900* POSICOES, O LIMITE 216 DA VARREDURA EM BUSCA-CNJ TEM QUE SER
002910* REVISTO JUNTO - ELE E CALCULADO NA MAO, NAO DERIVADO.
002920*---------------[ VERIFICADOR GENERICO DE TERMO/FRASE ]-----------
002930* CONTEM-SIMPLES E O VERIFICADOR MAIS BARATO - SO CONTA QUANTAS
002940* VEZES O TERMO APARECE NO TEXTO, SEM SE IMPORTAR COM FRONTEIRA
002950* DE PALAVRA.  USADO ONDE UM FALSO POSITIVO E IMPROVAVEL (TERMOS
002960* COMPOSTOS, SIGLAS).  CONTEM-TERMO, MAIS ABAIXO, FAZ A VERSAO
002970* CUIDADOSA QUE CONFERE SE NAO HA LETRA COLADA ANTES/DEPOIS.
002980 77  WS-TERMO-SIMPLES            PIC X(30).
002990 77  WS-TERMO-LEN                PIC 9(02) COMP.
003000 77  WS-SIMPLES-ACHADO           PIC X(01).
003010 77  WS-CONTA-TERMO              PIC 9(04) COMP.
003020 77  WS-TERMO-B                  PIC X(30).
003030 77  WS-TERMO-B-LEN              PIC 9(02) COMP.
003040 77  WS-TERMO-B-ACHADO           PIC X(01).
003050 77  WS-SCAN-POS                 PIC 9(03) COMP.
003060 77  WS-SCAN-FIM                 PIC 9(03) COMP.
003070 77  WS-POS-ANTES                PIC 9(03) COMP.
003080 77  WS-POS-DEPOIS               PIC 9(03) COMP.
003090 77  WS-CHAR-ANTES               PIC X(01).
003100 77  WS-CHAR-DEPOIS              PIC X(01).
003110* ESTE VERIFICADOR E MAIS CARO QUE CONTEM-SIMPLES PORQUE FAZ
003120* UMA COMPARACAO DE SUBSTRING A CADA POSICAO DO TEXTO - USADO
003130* SO NAS ROTINAS DE PLURALIDADE E CADUNICO, ONDE A PRECISAO
003140* VALE MAIS QUE A VELOCIDADE.
003150*---------------[ TABELA DE INDICADORES DE PLURALIDADE ]----------
003160* CADA ENTRADA COMECA COM DOIS DIGITOS DE TAMANHO (LIDOS EM
003170* TB-PLURAL-LEN) SEGUIDOS DA EXPRESSAO EM SI (TB-PLURAL-TXT) -
003180* O MESMO TRUQUE DE "TAMANHO EMBUTIDO NO LITERAL" DAS OUTRAS
003190* TABELAS DESTE PROGRAMA, PARA NAO DEPENDER DE UMA SEGUNDA
003200* TABELA SO COM OS TAMANHOS.  SAO AS FORMAS MAIS COMUNS QUE O
003210* SERVIDOR USA NA DEFESA PARA DIZER QUE TEM MAIS DE UM FILHO.
003220 01  TAB-PLURAL.
003230     03  FILLER  PIC X(27) VALUE "11MEUS FILHOS".
003240     03  FILLER  PIC X(27) VALUE "13MINHAS FILHAS".
003250     03  FILLER  PIC X(27) VALUE "11DOIS FILHOS".
003260     03  FILLER  PIC X(27) VALUE "10DOIS FILHO".
003270     03  FILLER  PIC X(27) VALUE "11DUAS FILHAS".
003280     03  FILLER  PIC X(27) VALUE "10DUAS FILHA".
003290     03  FILLER  PIC X(27) VALUE "11TRES FILHOS".
003300     03  FILLER  PIC X(27) VALUE "13QUATRO FILHOS".
003310     03  FILLER  PIC X(27) VALUE "13VARIOS FILHOS".
003320     03  FILLER  PIC X(27) VALUE "15DIVERSOS FILHOS".
003330     03  FILLER  PIC X(27) VALUE "15AMBOS OS FILHOS".
003340     03  FILLER  PIC X(27) VALUE "15TODOS OS FILHOS".
003350     03  FILLER  PIC X(27) VALUE "14OS DOIS FILHOS".
003360     03  FILLER  PIC X(27) VALUE "14AS DUAS FILHAS".
003370     03  FILLER  PIC X(27) VALUE "23CERTIDOES DE NASCIMENTO".
003380* A ULTIMA ENTRADA (CERTIDOES DE NASCIMENTO, NO PLURAL) FOI
003390* ACRESCENTADA DEPOIS DAS DEMAIS - SERVIDORES QUE ANEXAM MAIS
003400* DE UMA CERTIDAO A DEFESA GERALMENTE TEM MAIS DE UM FILHO.
003410* TAB-PLURALX REDEFINE O MESMO ESPACO DE TAB-PLURAL COMO UMA
003420* TABELA DE 15 OCORRENCIAS - O IND VARIA DE 1 A 15 EM
003430* RP-TESTA-PLURAL PARA PERCORRER AS FRASES ACIMA UMA A UMA.
003440 01  TAB-PLURALX REDEFINES TAB-PLURAL.
003450     03  TB-PLURAL               OCCURS 15 TIMES.
003460         05  TB-PLURAL-LEN       PIC 9(02).
003470         05  TB-PLURAL-TXT       PIC X(25).
003480 77  WS-ACH-PLURAL               PIC X(01).
003490*---------------[ TABELA DE NEGATIVAS DE PLURALIDADE ]------------
003500* SE A DEFESA DIZ "MEUS FILHOS" MAS TAMBEM DIZ "APENAS UM
003510* FILHO" MAIS ADIANTE (CASO CLASSICO DE TEXTO PADRAO COPIADO DE
003520* OUTRO RECURSO E MAL ADAPTADO), A NEGATIVA PREVALECE E A
003530* RECLASSIFICACAO POR PLURALIDADE NAO OCORRE - VER RP-VERIFICA.
003540 01  TAB-NEGA.
003550     03  FILLER  PIC X(20) VALUE "15APENAS UM FILHO".
003560     03  FILLER  PIC X(20) VALUE "16SOMENTE UM FILHO".
003570     03  FILLER  PIC X(20) VALUE "11SO UM FILHO".
003580     03  FILLER  PIC X(20) VALUE "14UM UNICO FILHO".
003590 01  TAB-NEGAX REDEFINES TAB-NEGA.
003600     03  TB-NEGA                 OCCURS 4 TIMES.
003610         05  TB-NEGA-LEN         PIC 9(02).
003620         05  TB-NEGA-TXT         PIC X(18).
003630 77  WS-ACH-NEGA                 PIC X(01).
003640*---------------[ TABELA DE TERMOS DE PROC. ADM. ANTERIOR ]-------
003650* TERMOS QUE INDICAM QUE O CASO JA PASSOU POR UM PROCESSO
003660* ADMINISTRATIVO ANTERIOR (NUP, PAD, NOTA TECNICA, ETC) - SO
003670* COM ISSO O ARGUMENTO 9 SE SUSTENTA (VALIDA-ARG9); SEM NENHUM
003680* DESTES TERMOS NO TEXTO, A MARCACAO DO ARGUMENTO 9 E DESCARTADA
003690* MESMO QUE O SERVIDOR TENHA MARCADO O CAMPO NO FORMULARIO.
003700 01  TAB-ADM.
003710     03  FILLER  PIC X(33) VALUE "03NUP".
003720     03  FILLER  PIC X(33) VALUE "23PROCESSO ADMINISTRATIVO".
003730     03  FILLER  PIC X(33) VALUE "12NOTA TECNICA".
003740     03  FILLER  PIC X(33) VALUE "03PAD".
003750     03  FILLER  PIC X(33) VALUE "16JA FOI ANALISADO".
003760     03  FILLER  PIC X(33) VALUE "15JA FOI AVALIADO".
003770     03  FILLER  PIC X(33) VALUE "15JA FOI AUDITADO".
003780     03  FILLER  PIC X(33) VALUE "14JA FOI JULGADO".
003790     03  FILLER  PIC X(33) VALUE "31DECISAO ADMINISTRATIVA ANTERIOR".
003800 01  TAB-ADMX REDEFINES TAB-ADM.
003810     03  TB-ADM                  OCCURS 9 TIMES.
003820         05  TB-ADM-LEN          PIC 9(02).
003830         05  TB-ADM-TXT          PIC X(31).
003840 77  WS-ACH-ADM                  PIC X(01).
003850* NOVE TERMOS BASTAM PARA COBRIR OS RECURSOS OBSERVADOS ATE
003860* HOJE - SE A JUNTA IDENTIFICAR UM NOVO TERMO USADO PELOS
003870* SERVIDORES, BASTA ACRESCENTAR UMA ENTRADA E AJUSTAR O
003880* OCCURS E O LIMITE DO PERFORM VARYING EM VALIDA-ARG9.
003890*---------------[ TABELA DE TERMOS DE JURISPRUDENCIA ]------------
003900* SE O UNICO SUPORTE DO ARGUMENTO 6 FOR UM DESTES TERMOS
003910* GENERICOS (E NAO UM NUMERO DE PROCESSO OU A PALAVRA
003920* "TRANSITADO"), O ARGUMENTO E CONSIDERADO GENERICO DEMAIS E
003930* CAI - VER A LOGICA WS-GENERICO EM VA6-VERIFICA.
003940 01  TAB-GENERICO.
003950     03  FILLER  PIC X(26) VALUE "14JURISPRUDENCIA".
003960     03  FILLER  PIC X(26) VALUE "10PRECEDENTE".
003970     03  FILLER  PIC X(26) VALUE "06SUMULA".
003980     03  FILLER  PIC X(26) VALUE "24ENTENDIMENTO DO TRIBUNAL".
003990     03  FILLER  PIC X(26) VALUE "24ENTENDIMENTO DOS TRIBUNA".
004000 01  TAB-GENERICOX REDEFINES TAB-GENERICO.
004010     03  TB-GENERICO             OCCURS 5 TIMES.
004020         05  TB-GENERICO-LEN     PIC 9(02).
004030         05  TB-GENERICO-TXT     PIC X(24).
004040* SEM WS-ACH-GENERICO PROPRIO - QUEM CHAMA (VA6-VERIFICA)
004050* REAPROVEITA O WS-GENERICO JA DECLARADO NA AREA DE VALIDACAO
004060* DO ARGUMENTO 6, JA QUE ESTA TABELA SO E CONSULTADA DALI.
004070*---------------[ RECALCULO DO ACHADO ]----------------------------
004080* WS-RECALC-OK EVITA QUE MAIS DE UMA DAS TRES REGRAS DE RECALCULO
004090* (VER RECALCULA-ACHADO) DISPARE PARA O MESMO CASO - A PRIMEIRA
004100* QUE BATER GANHA E AS DEMAIS SAO PULADAS.
004110 77  WS-RECALC-OK                PIC X(01).
004120*---------------[ RECLASSIFICACAO CADUNICO ]-----------------------
004130* MARCA SE O TEXTO DA DEFESA MENCIONA A PALAVRA FILHO/FILHA EM
004140* QUALQUER FLEXAO - USADO SO QUANDO O ACHADO ORIGINAL FOR "01"
004150* (SO CADUNICO), PARA DECIDIR SE VIRA "CADUNICO+ENDERECO".
004160 77  WS-ACH-FILHO-FAM            PIC X(01).
004170*---------------[ ACUMULADORES DO RELATORIO ]----------------------
004180* OS QUATRO TOTAIS QUE FECHAM O RELATORIO - CADA UM E
004190* INCREMENTADO EM ACUMULA-TOTAIS, UM CASO DE CADA VEZ, E SO
004200* IMPRESSO NO FINAL DO ARQUIVO EM IMPRIME-TOTAIS.
004210 01  WS-TOT-LIDOS                PIC 9(05) COMP VALUE ZERO.
004220 01  WS-TOT-PROCEDENTE           PIC 9(05) COMP VALUE ZERO.
004230 01  WS-TOT-IMPROCEDENTE         PIC 9(05) COMP VALUE ZERO.
004240 01  WS-TOT-RECLASSIF            PIC 9(05) COMP VALUE ZERO.
004250 01  WS-TOT-SEM-ARG              PIC 9(05) COMP VALUE ZERO.
004260* CINCO DIGITOS CHEGAM SOBRANDO PARA QUALQUER LOTE REAL DE
004270* RECURSOS - O TAMANHO FOI HERDADO DOS DEMAIS CONTADORES DO
004280* PROGRAMA E NUNCA PRECISOU SER REVISTO.
004290*---------------[ CABECALHO DO RELATORIO ]--------------------------
004300* TRES REGISTROS CONSTANTES ESCRITOS NO TOPO DE CADA PAGINA -
004310* CAB0 E O TITULO CENTRALIZADO, CAB1 SAO OS ROTULOS DAS COLUNAS
004320* E CAB2 E A LINHA DE TRACEJADO QUE SEPARA O CABECALHO DO
004330* PRIMEIRO DETALHE.
004340 01  CAB0.
004350     03  FILLER  PIC X(25) VALUE SPACES.
004360     03  FILLER  PIC X(43)
004370         VALUE "RELATORIO DE DECISAO - RECURSOS FILHA MAIOR".
004380     03  FILLER  PIC X(64) VALUE SPACES.
004390 01  CAB1.
004400     03  CAB-CASO       PIC X(10) VALUE "CASO".
004410     03  FILLER         PIC X(01) VALUE SPACE.
004420     03  CAB-NOME       PIC X(30) VALUE "NOME".
004430     03  FILLER         PIC X(01) VALUE SPACE.
004440     03  CAB-ACH-ORIG   PIC X(02) VALUE "AO".
004450     03  FILLER         PIC X(03) VALUE SPACES.
004460     03  CAB-ACH-FINAL  PIC X(02) VALUE "AF".
004470     03  FILLER         PIC X(03) VALUE SPACES.
004480     03  CAB-RECLASS    PIC X(01) VALUE "R".
004490     03  FILLER         PIC X(03) VALUE SPACES.
004500     03  CAB-FILHO      PIC X(01) VALUE "F".
004510     03  FILLER         PIC X(03) VALUE SPACES.
004520     03  CAB-DECISAO    PIC X(12) VALUE "DECISAO".
004530     03  FILLER         PIC X(02) VALUE SPACES.
004540     03  CAB-N-IMPROC   PIC X(02) VALUE "NI".
004550     03  FILLER         PIC X(04) VALUE SPACES.
004560     03  CAB-N-PROC     PIC X(02) VALUE "NP".
004570     03  FILLER         PIC X(50) VALUE SPACES.
004580* CAB1 TEM 131 POSICOES CONTADAS A MAO, IGUAL A LARGURA DO
004590* REGISTRO REG-RELAT - QUALQUER CAMPO NOVO PRECISA TIRAR O
004600* MESMO NUMERO DE POSICOES DO ULTIMO FILLER PARA NAO ESTOURAR
004610* A LINHA.
004620 01  CAB2.
004630     03  FILLER  PIC X(10) VALUE ALL "-".
004640     03  FILLER  PIC X(01) VALUE SPACE.
004650     03  FILLER  PIC X(30) VALUE ALL "-".
004660     03  FILLER  PIC X(01) VALUE SPACE.
004670     03  FILLER  PIC X(02) VALUE ALL "-".
004680     03  FILLER  PIC X(03) VALUE SPACES.
004690     03  FILLER  PIC X(02) VALUE ALL "-".
004700     03  FILLER  PIC X(03) VALUE SPACES.
004710     03  FILLER  PIC X(01) VALUE "-".
004720     03  FILLER  PIC X(03) VALUE SPACES.
004730     03  FILLER  PIC X(01) VALUE "-".
004740     03  FILLER  PIC X(03) VALUE SPACES.
004750     03  FILLER  PIC X(12) VALUE ALL "-".
004760     03  FILLER  PIC X(02) VALUE SPACES.
004770     03  FILLER  PIC X(02) VALUE ALL "-".
004780     03  FILLER  PIC X(04) VALUE SPACES.
004790     03  FILLER  PIC X(02) VALUE ALL "-".
004800     03  FILLER  PIC X(50) VALUE SPACES.
004810*---------------[ LINHA DE DETALHE DO RELATORIO ]--------------------
004820* UMA LINHA POR CASO, NA MESMA ORDEM DAS COLUNAS DO CABECALHO
004830* CAB1 - AO/AF SAO OS ACHADOS ANTES/DEPOIS DA RECLASSIFICACAO,
004840* R E F SAO OS FLAGS DE RECLASSIFICACAO E DE MENCAO A FILHO, E
004850* NI/NP SAO AS CONTAGENS DE ARGUMENTOS IMPROCEDENTES/PROCEDENTES
004860* INCLUIDAS A PARTIR DA REVISAO DE 2006 (VER HISTORICO).
004870 01  LINDET.
004880     03  LD-CASE-ID     PIC X(10).
004890     03  FILLER         PIC X(01) VALUE SPACE.
004900     03  LD-NOME        PIC X(30).
004910     03  FILLER         PIC X(01) VALUE SPACE.
004920     03  LD-ACH-ORIG    PIC X(02).
004930     03  FILLER         PIC X(03) VALUE SPACES.
004940     03  LD-ACH-FINAL   PIC X(02).
004950     03  FILLER         PIC X(03) VALUE SPACES.
004960     03  LD-RECLASS     PIC X(01).
004970     03  FILLER         PIC X(03) VALUE SPACES.
004980     03  LD-FILHO       PIC X(01).
004990     03  FILLER         PIC X(03) VALUE SPACES.
005000     03  LD-DECISAO     PIC X(12).
005010     03  FILLER         PIC X(02) VALUE SPACES.
005020     03  LD-N-IMPROC    PIC Z9.
005030     03  FILLER         PIC X(04) VALUE SPACES.
005040     03  LD-N-PROC      PIC Z9.
005050     03  FILLER         PIC X(50) VALUE SPACES.
005060* LD-N-IMPROC E LD-N-PROC USAM PIC Z9 (E NAO 99) PARA NAO
005070* IMPRIMIR ZERO A ESQUERDA QUANDO A CONTAGEM FOR MENOR QUE 10 -
005080* PADRAO DE EDICAO JA USADO NOS DEMAIS RELATORIOS DA CASA.
005090*---------------[ LINHA DE TOTAIS DO RELATORIO ]----------------------
005100* UM UNICO REGISTRO REAPROVEITADO QUATRO VEZES EM IMPRIME-TOTAIS
005110* (ROTULO + VALOR), EM VEZ DE QUATRO 01 SEPARADOS - NAO HA
005120* DIFERENCA DE LAYOUT ENTRE OS TOTAIS, SO O TEXTO E O NUMERO.
005130 01  LINTOT.
005140     03  LT-LABEL       PIC X(40).
005150     03  FILLER         PIC X(05) VALUE SPACES.
005160     03  LT-VALOR       PIC ZZZZ9.
005170     03  FILLER         PIC X(82) VALUE SPACES.
005180* LT-VALOR USA PIC ZZZZ9 PELO MESMO MOTIVO DE LD-N-IMPROC/
005190* LD-N-PROC ACIMA - SUPRIME ZEROS A ESQUERDA NOS TOTAIS,
005200* MESMO QUANDO O LOTE PROCESSADO FOR PEQUENO.
005210*-----------------------------------------------------------------
005220 PROCEDURE DIVISION.
005230*---------------[ ROTINA PRINCIPAL DO JULGAMENTO ]---------------
005240* A ORDEM ABAIXO E FIXA: PRIMEIRO ABRE OS ARQUIVOS E CARREGA A
005250* MATRIZ EM MEMORIA (SEM A MATRIZ CARREGADA NENHUM CASO PODE SER
005260* JULGADO), DEPOIS IMPRIME O CABECALHO E CAI NO LACO DE LEITURA
005270* DE CASOS QUE SO TERMINA NO FIM DO ARQUIVO CASOS.DAT.
005280 INICIO.
005290* PONTO DE ENTRADA UNICO DO PROGRAMA - NAO HA MENU, NAO HA
005300* PARAMETRO DE EXECUCAO, O LOTE INTEIRO DE CASOS.DAT E
005310* PROCESSADO DO PRIMEIRO AO ULTIMO REGISTRO EM UMA UNICA
005320* PASSADA.
005330     PERFORM R0          THRU R0-FIM.
005340     PERFORM CARGA-MATRIZ THRU CARGA-MATRIZ-FIM.
005350     PERFORM R0A         THRU R0A-FIM.
005360     PERFORM R0B         THRU R0B-FIM.
005370     PERFORM R0C         THRU R0C-FIM.
005380     PERFORM CABECALHO   THRU CABECALHO-FIM.
005390* LACO PRINCIPAL - LE UM CASO, PROCESSA, E VOLTA PARA CA.  O
005400* GO TO IMPRIME-TOTAIS QUANDO ST-ERRO = "10" (FIM DE ARQUIVO) E
005410* A UNICA SAIDA NORMAL DESTE LACO.
005420 LER-CASO.
005430* O ELSE ... NEXT SENTENCE NO FIM DESTE PARAGRAFO PARECE INUTIL
005440* MAS E NECESSARIO - SEM ELE, O COMPILADOR ASSOCIARIA O PONTO
005450* FINAL AO IF DE FORA, E O FLUXO NORMAL (LEITURA OK) CAIRIA
005460* DENTRO DO IF ANINHADO POR ENGANO.
005470     READ CASOS
005480     IF ST-ERRO NOT = "00"
005490        IF ST-ERRO = "10"
005500           GO TO IMPRIME-TOTAIS
005510        ELSE
005520           DISPLAY "ERRO NA LEITURA DO ARQUIVO CASOS  ST=" ST-ERRO
005530           GO TO ROT-FIM
005540     ELSE
005550           NEXT SENTENCE.
005560* PROCESSA-CASO E O CORACAO DO PROGRAMA - CADA PERFORM ABAIXO E
005570* UM PASSO DA ESTEIRA DE JULGAMENTO E A ORDEM IMPORTA: A
005580* RECLASSIFICACAO DO CADUNICO TEM QUE VIR ANTES DA DE
005590* PLURALIDADE PORQUE ESTA ULTIMA SO OLHA O ACHADO "02", E O
005600* RECALCULO E A INFERENCIA DO ARGUMENTO 4 SO FAZEM SENTIDO
005610* DEPOIS QUE O ACHADO JA ESTA NA FORMA FINAL.  SO DEPOIS DE TUDO
005620* ISSO A MATRIZ DE DECISAO E CONSULTADA.
005630 PROCESSA-CASO.
005640     PERFORM DESEMPACOTA-ARGS       THRU DESEMPACOTA-ARGS-FIM.
005650     PERFORM VALIDA-ARG6            THRU VALIDA-ARG6-FIM.
005660     PERFORM VALIDA-ARG9            THRU VALIDA-ARG9-FIM.
005670     PERFORM RECLASS-CADUNICO       THRU RECLASS-CADUNICO-FIM.
005680     PERFORM RECLASS-PLURALIDADE    THRU RECLASS-PLURALIDADE-FIM.
005690     PERFORM RECALCULA-ACHADO       THRU RECALCULA-ACHADO-FIM.
005700     PERFORM INFERE-ARG4            THRU INFERE-ARG4-FIM.
005710     PERFORM ADJUDICA-MATRIZ        THRU ADJUDICA-MATRIZ-FIM.
005720     PERFORM GRAVA-DECISAO          THRU GRAVA-DECISAO-FIM.
005730     PERFORM IMPRIME-DETALHE        THRU IMPRIME-DETALHE-FIM.
005740     PERFORM ACUMULA-TOTAIS         THRU ACUMULA-TOTAIS-FIM.
005750     GO TO LER-CASO.
005760*---------------[ ABERTURA DE ARQUIVOS ]---------------------------
005770* AS QUATRO ROTINAS R0/R0A/R0B/R0C SO EXISTEM SEPARADAS PARA QUE
005780* A MENSAGEM DE ERRO DIGA EXATAMENTE QUAL ARQUIVO FALHOU NA
005790* ABERTURA - IMPORTANTE PORQUE OS QUATRO USAM O MESMO ST-ERRO.
005800 R0.
005810* ABRE A MATRIZ PRIMEIRO PORQUE ELA PRECISA ESTAR EM MEMORIA
005820* ANTES DE QUALQUER CASO SER LIDO - VER CARGA-MATRIZ LOGO ABAIXO.
005830     OPEN INPUT MATRIZ
005840     IF ST-ERRO NOT = "00"
005850        DISPLAY "ERRO NA ABERTURA DO ARQUIVO MATRIZ  ST=" ST-ERRO
005860        GO TO ROT-FIM
005870     ELSE
005880        NEXT SENTENCE.
005890 R0-FIM.
005900     EXIT.
005910* SE A ABERTURA DA MATRIZ FALHAR, O PROGRAMA NEM CHEGA A ABRIR
005920* CASOS/DECISOES/RELAT - MELHOR PARAR CEDO DO QUE GERAR UM
005930* RELATORIO PELA METADE.
005940 R0A.
005950     OPEN INPUT CASOS
005960     IF ST-ERRO NOT = "00"
005970        DISPLAY "ERRO NA ABERTURA DO ARQUIVO CASOS   ST=" ST-ERRO
005980        GO TO ROT-FIM
005990     ELSE
006000        NEXT SENTENCE.
006010 R0A-FIM.
006020     EXIT.
006030* DECISOES E RELAT SO SAO ABERTOS DEPOIS DE MATRIZ E CASOS
006040* JA TEREM SIDO ABERTOS COM SUCESSO - NAO FAZ SENTIDO CRIAR
006050* ARQUIVO DE SAIDA SE NAO HA COMO LER A ENTRADA.
006060 R0B.
006070     OPEN OUTPUT DECISOES
006080     IF ST-ERRO NOT = "00"
006090        DISPLAY "ERRO NA ABERTURA DO ARQUIVO DECISOES ST=" ST-ERRO
006100        GO TO ROT-FIM
006110     ELSE
006120        NEXT SENTENCE.
006130 R0B-FIM.
006140     EXIT.
006150* O ARQUIVO DE DECISOES E SEMPRE REGRAVADO DO ZERO (OPEN
006160* OUTPUT) - ESTE PROGRAMA NAO ACUMULA DECISOES DE EXECUCOES
006170* ANTERIORES, CADA RODADA E COMPLETA E INDEPENDENTE.
006180 R0C.
006190     OPEN OUTPUT RELAT
006200     IF ST-ERRO NOT = "00"
006210        DISPLAY "ERRO NA ABERTURA DO ARQUIVO RELAT   ST=" ST-ERRO
006220        GO TO ROT-FIM
006230     ELSE
006240        NEXT SENTENCE.
006250 R0C-FIM.
006260     EXIT.
006270* COM OS QUATRO ARQUIVOS ABERTOS, O PROGRAMA SEGUE PARA A
006280* CARGA DA MATRIZ EM MEMORIA - ULTIMA COISA PENDENTE ANTES DE
006290* COMECAR A LER CASOS DE VERDADE.
006300*---------------[ CARGA DA TABELA DA MATRIZ EM MEMORIA ]-----------
006310* LE A MATRIZ.DAT DO INICIO AO FIM UMA UNICA VEZ E EMPILHA CADA
006320* LINHA EM WT-MATRIZ-TAB, RESPEITANDO O LIMITE DE 200 OCORRENCIAS
006330* DECLARADO NO WORKING-STORAGE (AMPLIADO DE 100 EM 2001 - VER
006340* HISTORICO).  SE A MATRIZ.DAT ALGUM DIA PASSAR DE 200 LINHAS, A
006350* CARGA PARA SILENCIOSAMENTE NA LINHA 200 - AUMENTAR O OCCURS
006360* JUNTO COM A REVISAO DO ARQUIVO SE ISSO ACONTECER.
006370 CARGA-MATRIZ.
006380     MOVE ZERO TO WS-QTD-MATRIZ
006390     PERFORM LER-MATRIZ THRU LER-MATRIZ-FIM
006400         UNTIL WS-FIM-MATRIZ = "S" OR WS-QTD-MATRIZ = 200.
006410 CARGA-MATRIZ-FIM.
006420     EXIT.
006430 LER-MATRIZ.
006440     READ MATRIZ
006450* O FIM DO ARQUIVO MATRIZ.DAT E SINALIZADO PELO PROPRIO STATUS
006460* DE LEITURA (ST-ERRO <> "00") - NAO HA REGISTRO SENTINELA NEM
006470* CONTAGEM PREVIA DE LINHAS NO ARQUIVO.
006480     IF ST-ERRO NOT = "00"
006490        MOVE "S" TO WS-FIM-MATRIZ
006500     ELSE
006510        ADD 1 TO WS-QTD-MATRIZ
006520        MOVE MTX-ACHADO TO WT-MTX-ACHADO (WS-QTD-MATRIZ)
006530        MOVE MTX-ARG    TO WT-MTX-ARG    (WS-QTD-MATRIZ)
006540        MOVE MTX-RESULT TO WT-MTX-RESULT (WS-QTD-MATRIZ).
006550 LER-MATRIZ-FIM.
006560     EXIT.
006570* NOTE QUE LER-MATRIZ NAO TEM PROTECAO CONTRA REGISTROS DA
006580* MATRIZ.DAT FORA DE ORDEM - ISSO E RESPONSABILIDADE DE QUEM
006590* GERA O ARQUIVO, NAO DESTE PROGRAMA (VER A BUSCA-MATRIZ MAIS
006600* ADIANTE, QUE DEPENDE DA ORDEM PARA O SEARCH ALL FUNCIONAR).
006610*---------------[ IMPRESSAO DO CABECALHO ]--------------------------
006620* SO E CHAMADA UMA VEZ, NO INICIO DO PROGRAMA - ESTE RELATORIO
006630* NAO TEM QUEBRA DE PAGINA POR VOLUME DE LINHAS, ENTAO O
006640* CABECALHO NAO PRECISA SER REIMPRESSO DEPOIS.
006650 CABECALHO.
006660* O WRITE FROM CAB0 JA FAZ O SALTO DE PAGINA (ADVANCING PAGE);
006670* A LINHA EM BRANCO LOGO DEPOIS SO EXISTE PARA ABRIR UM
006680* ESPACO ENTRE O TITULO E OS ROTULOS DE COLUNA.
006690     WRITE REG-RELAT FROM CAB0 AFTER ADVANCING PAGE
006700     MOVE SPACES TO REG-RELAT
006710     WRITE REG-RELAT AFTER ADVANCING 1 LINE
006720     WRITE REG-RELAT FROM CAB1 AFTER ADVANCING 1 LINE
006730* CAB2 E SO A LINHA DE TRACEJADO - NAO CARREGA DADO NENHUM,
006740* SO SEPARA VISUALMENTE OS ROTULOS DE COLUNA DOS DETALHES.
006750     WRITE REG-RELAT FROM CAB2 AFTER ADVANCING 1 LINE.
006760 CABECALHO-FIM.
006770     EXIT.
006780*---------------[ DESEMPACOTAMENTO DO CASO CORRENTE ]---------------
006790* COPIA OS CAMPOS DO REGISTRO LIDO PARA A AREA DE TRABALHO (QUE
006800* AS DEMAIS ROTINAS VAO ALTERAR LIVREMENTE SEM MEXER NO REGISTRO
006810* ORIGINAL), PASSA O TEXTO DA DEFESA PARA MAIUSCULAS (OS
006820* VERIFICADORES DE TERMO SO COMPARAM EM MAIUSCULAS) E MARCA SE O
006830* CASO JA CHEGOU SEM NENHUM ARGUMENTO MARCADO PELO SERVIDOR -
006840* ESSA INFORMACAO SE PERDE DEPOIS QUE A INFERENCIA DO ARGUMENTO
006850* 4 PODE LIGAR UM BYTE DE WS-ARGS-FINAL, ENTAO PRECISA SER
006860* CAPTURADA AQUI, ANTES DE QUALQUER RECLASSIFICACAO.
006870 DESEMPACOTA-ARGS.
006880     MOVE CASE-ACHADO-CODE TO WS-ACHADO-ORIG
006890     MOVE CASE-ACHADO-CODE TO WS-ACHADO-FINAL
006900     MOVE CASE-ARG-FLAGS   TO WS-ARGS-FINAL
006910     MOVE CASE-DEFENSE-TXT TO WS-DEFESA-TXT
006920     INSPECT WS-DEFESA-TXT CONVERTING
006930         "abcdefghijklmnopqrstuvwxyz"
006940         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006950     MOVE "N" TO WS-RECLASS-FLAG
006960     MOVE "N" TO WS-FILHO-FLAG
006970     MOVE "N" TO WS-ARGS-ORIG-VAZIO
006980     MOVE ZERO TO WS-CONTA-ARGS-ORIG
006990     INSPECT CASE-ARG-FLAGS TALLYING WS-CONTA-ARGS-ORIG
007000         FOR ALL "1"
007010* CONTA QUANTOS BYTES "1" EXISTEM NOS 12 ARGUMENTOS ORIGINAIS -
007020* SE NENHUM, O CASO CHEGOU DA AUDITORIA SEM DEFESA ALGUMA E
007030* ENTRA NO "TOTAL DE CASOS SEM ARGUMENTO" DO RELATORIO FINAL.
007040     IF WS-CONTA-ARGS-ORIG = 0
007050        MOVE "S" TO WS-ARGS-ORIG-VAZIO.
007060 DESEMPACOTA-ARGS-FIM.
007070     EXIT.
007080* DAQUI EM DIANTE, TODAS AS ROTINAS TRABALHAM SOMENTE EM CIMA
007090* DA AREA WS-* - O REGISTRO REG-CASO SO VOLTA A SER LIDO NO
007100* PROXIMO CASO.
007110*---------------[ U1 - VALIDACAO DO ARGUMENTO 6 ]-------------------
007120* O ARGUMENTO 6 (DECISAO JUDICIAL TRANSITADA EM JULGADO) E O MAIS
007130* FACIL DE ALEGAR SEM PROVA - BASTA O SERVIDOR MARCAR O CAMPO NO
007140* FORMULARIO.  DESDE A OS-0512 (1991) O PROGRAMA EXIGE QUE O
007150* TEXTO DA DEFESA TRAGA ALGO CONCRETO: UM NUMERO DE PROCESSO NO
007160* PADRAO CNJ, OU AS PALAVRAS "TRANSITADO"/"PROCESSO N"/"AUTOS N".
007170* SE SO HOUVER UMA CITACAO GENERICA DE JURISPRUDENCIA (SUMULA,
007180* PRECEDENTE, ENTENDIMENTO DO TRIBUNAL) SEM NENHUM DESSES SINAIS
007190* CONCRETOS, O ARGUMENTO CAI - VER A REGRA DO WS-GENERICO ABAIXO.
007200 VALIDA-ARG6.
007210     IF WS-ARGS-FINAL (6:1) = "1"
007220        PERFORM VA6-VERIFICA THRU VA6-VERIFICA-FIM.
007230 VALIDA-ARG6-FIM.
007240     EXIT.
007250* O TESTE ACIMA FICOU SOZINHO NUM PERFORM PORQUE ESTE PROGRAMA
007260* NAO USA END-IF: SE O CORPO DO TESTE TIVESSE MAIS DE UM COMANDO
007270* AQUI MESMO, O PONTO FINAL DO ULTIMO COMANDO FECHARIA O IF
007280* INTEIRO DE UMA VEZ SO, E QUALQUER COISA DEPOIS DELE RODARIA
007290* SEMPRE, MARCADO OU NAO O ARGUMENTO 6.  POR ISSO O CORPO
007300* VERDADEIRO MORA EM VA6-VERIFICA, ONDE OS PONTOS SO FECHAM
007310* SENTENCAS LOCAIS DAQUELA ROTINA.
007320 VA6-VERIFICA.
007330     MOVE "N" TO WS-SINAL-OK
007340     MOVE "N" TO WS-GENERICO
007350     PERFORM BUSCA-CNJ THRU BUSCA-CNJ-FIM
007360     IF WS-ACHOU-CNJ = "S"
007370        MOVE "S" TO WS-SINAL-OK.
007380* AS TRES CHAMADAS A CONTEM-SIMPLES A SEGUIR SAO OS TRES SINAIS
007390* TEXTUAIS ALTERNATIVOS AO NUMERO CNJ - QUALQUER UM DELES JA
007400* BASTA PARA CONSIDERAR O ARGUMENTO CONCRETO.
007410     MOVE "TRANSIT"   TO WS-TERMO-SIMPLES
007420     MOVE 7           TO WS-TERMO-LEN
007430     PERFORM CONTEM-SIMPLES THRU CONTEM-SIMPLES-FIM
007440     IF WS-SIMPLES-ACHADO = "S"
007450        MOVE "S" TO WS-SINAL-OK.
007460     MOVE "PROCESSO N" TO WS-TERMO-SIMPLES
007470     MOVE 10           TO WS-TERMO-LEN
007480     PERFORM CONTEM-SIMPLES THRU CONTEM-SIMPLES-FIM
007490     IF WS-SIMPLES-ACHADO = "S"
007500        MOVE "S" TO WS-SINAL-OK.
007510     MOVE "AUTOS N"   TO WS-TERMO-SIMPLES
007520     MOVE 7           TO WS-TERMO-LEN
007530     PERFORM CONTEM-SIMPLES THRU CONTEM-SIMPLES-FIM
007540     IF WS-SIMPLES-ACHADO = "S"
007550        MOVE "S" TO WS-SINAL-OK.
007560* AS TRES CHAMADAS ACIMA REPETEM O MESMO PADRAO PORQUE ESTE
007570* PROGRAMA NAO USA UMA TABELA PARA OS TRES TERMOS CONCRETOS -
007580* SO TRES, FIXOS DESDE A OS-0512 DE 1991, NUNCA PRECISARAM
007590* CRESCER COMO A LISTA DE TERMOS GENERICOS CRESCEU.
007600* VARRE A TABELA DE TERMOS GENERICOS DE JURISPRUDENCIA - SE
007610* ALGUM APARECER NO TEXTO, WS-GENERICO FICA "S".
007620     MOVE 1 TO IND
007630     MOVE "N" TO WS-GENERICO
007640     PERFORM VA6-TESTA-GENERICO THRU VA6-TESTA-GENERICO-FIM
007650         VARYING IND FROM 1 BY 1
007660         UNTIL IND > 5 OR WS-GENERICO = "S".
007670* SE JA ACHOU UM NUMERO CNJ DE VERDADE, A PRESENCA DE UM TERMO
007680* GENERICO NO MESMO TEXTO NAO DERRUBA MAIS NADA - O NUMERO CNJ
007690* SOZINHO JA E PROVA CONCRETA, ENTAO O SINAL DE "GENERICO DEMAIS"
007700* E DESLIGADO.
007710     IF WS-ACHOU-CNJ = "S"
007720        MOVE "N" TO WS-GENERICO.
007730* SE NAO SOBROU NENHUM SINAL CONCRETO, OU SE O UNICO SUPORTE FOI
007740* UM TERMO GENERICO, O ARGUMENTO 6 CAI (BYTE VOLTA PARA "0").
007750     IF WS-SINAL-OK = "N" OR WS-GENERICO = "S"
007760        MOVE "0" TO WS-ARGS-FINAL (6:1).
007770 VA6-VERIFICA-FIM.
007780     EXIT.
007790 VA6-TESTA-GENERICO.
007800     MOVE TB-GENERICO-TXT (IND) TO WS-TERMO-SIMPLES
007810     MOVE TB-GENERICO-LEN (IND) TO WS-TERMO-LEN
007820     PERFORM CONTEM-SIMPLES THRU CONTEM-SIMPLES-FIM
007830     IF WS-SIMPLES-ACHADO = "S"
007840        MOVE "S" TO WS-GENERICO.
007850 VA6-TESTA-GENERICO-FIM.
007860     EXIT.
007870*---------------[ BUSCA DE NUMERO DE PROCESSO NO PADRAO CNJ ]------
007880* O PADRAO CNJ TEM TAMANHO FIXO (NNNNNNN-DD.AAAA.J.TR.OOOO) MAS
007890* PODE COMECAR EM QUALQUER POSICAO DENTRO DOS 240 BYTES DO TEXTO
007900* DA DEFESA - POR ISSO A VARREDURA POSICAO A POSICAO ATE 216 (240
007910* MENOS OS 25 BYTES DO PADRAO, PARA NAO ESTOURAR O CAMPO).
007920 BUSCA-CNJ.
007930     MOVE "N" TO WS-ACHOU-CNJ
007940     MOVE 1   TO WS-POS-CNJ
007950     PERFORM BC-TESTA-POS THRU BC-TESTA-POS-FIM
007960         VARYING WS-POS-CNJ FROM 1 BY 1
007970         UNTIL WS-POS-CNJ > 216 OR WS-ACHOU-CNJ = "S".
007980 BUSCA-CNJ-FIM.
007990     EXIT.
008000* BC-TESTA-POS CONFERE, A PARTIR DE WS-POS-CNJ, SE OS 7 DIGITOS,
008010* O HIFEN, OS 2 DIGITOS, O PONTO, OS 4 DIGITOS, O PONTO, O DIGITO
008020* DO ORGAO JUDICANTE, O PONTO, OS 2 DIGITOS DO TRIBUNAL, O PONTO
008030* E OS 4 DIGITOS FINAIS DA UNIDADE DE ORIGEM BATEM EXATAMENTE COM
008040* O PADRAO CNJ - AS DEZ VARIAVEIS WS-P07...WS-P21 SAO OS OFFSETS
008050* JA CALCULADOS PARA NAO REPETIR A CONTA DENTRO DO IF GIGANTE.
008060 BC-TESTA-POS.
008070     COMPUTE WS-P07 = WS-POS-CNJ + 7
008080     COMPUTE WS-P08 = WS-POS-CNJ + 8
008090     COMPUTE WS-P10 = WS-POS-CNJ + 10
008100     COMPUTE WS-P11 = WS-POS-CNJ + 11
008110     COMPUTE WS-P15 = WS-POS-CNJ + 15
008120     COMPUTE WS-P16 = WS-POS-CNJ + 16
008130     COMPUTE WS-P17 = WS-POS-CNJ + 17
008140     COMPUTE WS-P18 = WS-POS-CNJ + 18
008150     COMPUTE WS-P20 = WS-POS-CNJ + 20
008160     COMPUTE WS-P21 = WS-POS-CNJ + 21
008170* A CONDICAO ABAIXO CONFERE, NA ORDEM, OS 7 DIGITOS DO NUMERO
008180* SEQUENCIAL, O HIFEN, O DIGITO VERIFICADOR, O ANO, O ORGAO
008190* DO PODER JUDICIARIO, O TRIBUNAL E A UNIDADE DE ORIGEM - TODO
008200* O PADRAO CNJ NUMA UNICA SENTENCA COMPOSTA.
008210     IF WS-DEFESA-TXT (WS-POS-CNJ : 7) IS NUMERIC
008220      AND WS-DEFESA-TXT (WS-P07 : 1) = "-"
008230      AND WS-DEFESA-TXT (WS-P08 : 2) IS NUMERIC
008240      AND WS-DEFESA-TXT (WS-P10 : 1) = "."
008250      AND WS-DEFESA-TXT (WS-P11 : 4) IS NUMERIC
008260      AND WS-DEFESA-TXT (WS-P15 : 1) = "."
008270      AND WS-DEFESA-TXT (WS-P16 : 1) IS NUMERIC
008280      AND WS-DEFESA-TXT (WS-P17 : 1) = "."
008290      AND WS-DEFESA-TXT (WS-P18 : 2) IS NUMERIC
008300      AND WS-DEFESA-TXT (WS-P20 : 1) = "."
008310      AND WS-DEFESA-TXT (WS-P21 : 4) IS NUMERIC
008320        MOVE "S" TO WS-ACHOU-CNJ.
008330 BC-TESTA-POS-FIM.
008340     EXIT.
008350* O IF GIGANTE ACIMA NAO TEM ELSE PORQUE NAO PRECISA - SE
008360* QUALQUER UMA DAS CONDICOES FALHAR, O WS-ACHOU-CNJ SIMPLESMENTE
008370* NAO E LIGADO NESTA POSICAO E O PERFORM VARYING TENTA A
008380* PROXIMA POSICAO DO TEXTO.
008390*---------------[ VERIFICADOR SIMPLES DE SUBSTRING ]----------------
008400* SO CONTA OCORRENCIAS DO TERMO NO TEXTO INTEIRO VIA INSPECT
008410* TALLYING - RAPIDO, MAS NAO SE PREOCUPA COM O QUE VEM ANTES OU
008420* DEPOIS DO TERMO (POR ISSO SO USADO COM TERMOS QUE DIFICILMENTE
008430* APARECEM COMO PARTE DE OUTRA PALAVRA).
008440 CONTEM-SIMPLES.
008450     MOVE ZERO TO WS-CONTA-TERMO
008460     MOVE "N"  TO WS-SIMPLES-ACHADO
008470     INSPECT WS-DEFESA-TXT TALLYING WS-CONTA-TERMO
008480         FOR ALL WS-TERMO-SIMPLES (1:WS-TERMO-LEN)
008490     IF WS-CONTA-TERMO > 0
008500        MOVE "S" TO WS-SIMPLES-ACHADO.
008510 CONTEM-SIMPLES-FIM.
008520     EXIT.
008530* CONTEM-SIMPLES E USADO EM TRES LUGARES DESTE PROGRAMA:
008540* VA6-VERIFICA (TERMOS CONCRETOS DO ARGUMENTO 6),
008550* VA6-TESTA-GENERICO (TERMOS GENERICOS DE JURISPRUDENCIA) E
008560* VA9-TESTA-ADM (TERMOS DE PROCESSO ADMINISTRATIVO).
008570*---------------[ U2 - VALIDACAO DO ARGUMENTO 9 ]-------------------
008580* O ARGUMENTO 9 (JA HOUVE PROCESSO ADMINISTRATIVO ANTERIOR SOBRE
008590* O MESMO ASSUNTO) SO SE SUSTENTA SE O TEXTO CITAR ALGUM TERMO DA
008600* TAB-ADM (NUP, PAD, NOTA TECNICA, "JA FOI JULGADO", ETC) - CASO
008610* CONTRARIO O SERVIDOR SO MARCOU O CAMPO SEM TER DE FATO UM
008620* PROCESSO ANTERIOR, E O ARGUMENTO E DESCARTADO (INCLUIDO NA
008630* OS-0588 DE 1992).
008640 VALIDA-ARG9.
008650     IF WS-ARGS-FINAL (9:1) = "1"
008660        MOVE 1   TO IND
008670        MOVE "N" TO WS-ACH-ADM
008680        PERFORM VA9-TESTA-ADM THRU VA9-TESTA-ADM-FIM
008690            VARYING IND FROM 1 BY 1
008700            UNTIL IND > 9 OR WS-ACH-ADM = "S"
008710        IF WS-ACH-ADM = "N"
008720           MOVE "0" TO WS-ARGS-FINAL (9:1).
008730 VALIDA-ARG9-FIM.
008740     EXIT.
008750* AO CONTRARIO DO ARGUMENTO 6, O ARGUMENTO 9 NAO TEM UM
008760* EQUIVALENTE A NUMERO CNJ - QUALQUER UM DOS NOVE TERMOS DA
008770* TAB-ADM JA BASTA, NAO PRECISA DE VALIDACAO ESTRUTURAL.
008780 VA9-TESTA-ADM.
008790* VARREDURA LINEAR SIMPLES NA TAB-ADM - COM SO 9 ENTRADAS NAO
008800* COMPENSA MONTAR BUSCA BINARIA COMO NA MATRIZ DE DECISAO.
008810     MOVE TB-ADM-TXT (IND) TO WS-TERMO-SIMPLES
008820     MOVE TB-ADM-LEN (IND) TO WS-TERMO-LEN
008830     PERFORM CONTEM-SIMPLES THRU CONTEM-SIMPLES-FIM
008840     IF WS-SIMPLES-ACHADO = "S"
008850        MOVE "S" TO WS-ACH-ADM.
008860 VA9-TESTA-ADM-FIM.
008870     EXIT.
008880* A PARTIR DAQUI OS VERIFICADORES DE TEXTO PASSAM A EXIGIR
008890* FRONTEIRA DE PALAVRA (CONTEM-TERMO), PORQUE AS RECLASSIFICA-
008900* COES DE CADUNICO E PLURALIDADE PROCURAM PALAVRAS CURTAS E
008910* COMUNS (FILHO/FILHA) ONDE UM FALSO POSITIVO SERIA FACIL.
008920*---------------[ VERIFICADOR DE TERMO COM FRONTEIRA DE PALAVRA ]---
008930* USADO ONDE O TERMO E UMA PALAVRA CURTA E COMUM (FILHO, FILHOS)
008940* QUE PODERIA APARECER COMO PARTE DE OUTRA PALAVRA (POR EXEMPLO
008950* "AFILHOS" OU "FILHOSA", SE UM DIA EXISTIR) - CONFERE QUE O
008960* CARACTER IMEDIATAMENTE ANTES E DEPOIS DO TERMO NAO E LETRA.
008970 CONTEM-TERMO.
008980     MOVE "N" TO WS-TERMO-B-ACHADO
008990     COMPUTE WS-SCAN-FIM = 240 - WS-TERMO-B-LEN + 1
009000     MOVE 1 TO WS-SCAN-POS
009010     PERFORM CT-TESTA-POS THRU CT-TESTA-POS-FIM
009020         VARYING WS-SCAN-POS FROM 1 BY 1
009030         UNTIL WS-SCAN-POS > WS-SCAN-FIM
009040            OR WS-TERMO-B-ACHADO = "S".
009050 CONTEM-TERMO-FIM.
009060     EXIT.
009070* O LIMITE WS-SCAN-FIM GARANTE QUE A COMPARACAO DE
009080* WS-TERMO-B-LEN CARACTERES NUNCA ULTRAPASSE O FIM DOS 240
009090* BYTES DO TEXTO DA DEFESA.
009100 CT-TESTA-POS.
009110* SO CHAMA A CONFERENCIA DE FRONTEIRA (CT-VERIFICA-FRONTEIRA)
009120* QUANDO O TEXTO NA POSICAO CORRENTE JA BATEU LETRA POR LETRA
009130* COM O TERMO PROCURADO - EVITA O CUSTO DA CONFERENCIA DE
009140* FRONTEIRA NAS MILHARES DE POSICOES ONDE NEM O TERMO BATEU.
009150     IF WS-DEFESA-TXT (WS-SCAN-POS : WS-TERMO-B-LEN) =
009160                       WS-TERMO-B  (1 : WS-TERMO-B-LEN)
009170        PERFORM CT-VERIFICA-FRONTEIRA THRU CT-VERIFICA-FRONTEIRA-FIM.
009180 CT-TESTA-POS-FIM.
009190     EXIT.
009200* SO CONSIDERA ACHADO SE O CARACTER ANTES E O CARACTER DEPOIS DO
009210* TERMO FOREM AMBOS FORA DA FAIXA "A" A "Z" - NO INICIO/FIM DO
009220* TEXTO USA-SE ESPACO COMO SE FOSSE FRONTEIRA, O QUE JA SATISFAZ
009230* A CONDICAO.
009240 CT-VERIFICA-FRONTEIRA.
009250     MOVE SPACE TO WS-CHAR-ANTES
009260     MOVE SPACE TO WS-CHAR-DEPOIS
009270     IF WS-SCAN-POS > 1
009280        COMPUTE WS-POS-ANTES = WS-SCAN-POS - 1
009290        MOVE WS-DEFESA-TXT (WS-POS-ANTES : 1) TO WS-CHAR-ANTES.
009300     COMPUTE WS-POS-DEPOIS = WS-SCAN-POS + WS-TERMO-B-LEN
009310     IF WS-POS-DEPOIS < 241
009320        MOVE WS-DEFESA-TXT (WS-POS-DEPOIS : 1) TO WS-CHAR-DEPOIS.
009330* QUALQUER CARACTER FORA DE A-Z (ESPACO, DIGITO, PONTUACAO)
009340* CONTA COMO FRONTEIRA VALIDA - O TEXTO DA DEFESA JA FOI
009350* CONVERTIDO PARA MAIUSCULAS EM DESEMPACOTA-ARGS, ENTAO NAO
009360* PRECISA TESTAR MINUSCULAS AQUI.
009370     IF (WS-CHAR-ANTES < "A" OR WS-CHAR-ANTES > "Z")
009380      AND (WS-CHAR-DEPOIS < "A" OR WS-CHAR-DEPOIS > "Z")
009390        MOVE "S" TO WS-TERMO-B-ACHADO.
009400 CT-VERIFICA-FRONTEIRA-FIM.
009410     EXIT.
009420* CT-VERIFICA-FRONTEIRA E CT-TESTA-POS SO EXISTEM SEPARADOS DE
009430* CONTEM-TERMO PARA CABEREM DENTRO DO PERFORM ... VARYING - O
009440* PADRAO DE ROTINA CURTA CHAMADA A CADA ITERACAO DO LACO SE
009450* REPETE VARIAS VEZES NESTE PROGRAMA.
009460*---------------[ U5 - RECLASSIFICACAO CADUNICO ]--------------------
009470* INCLUIDA NA OS-0977 DE 1994.  UM ACHADO "01" (SO CADUNICO
009480* DESATUALIZADO, SEM PROBLEMA DE ENDERECO) VIRA "08"
009490* (CADUNICO+ENDERECO) PORQUE, NA PRATICA, TODA PENDENCIA DE
009500* CADUNICO TAMBEM ENVOLVE ENDERECO DESATUALIZADO - E O FLAG DE
009510* "MENCIONA FILHO NA DEFESA" E CAPTURADO JUNTO PARA CONSTAR NO
009520* RELATORIO, MESMO NAO ALTERANDO O ACHADO NEM A DECISAO.
009530 RECLASS-CADUNICO.
009540     IF WS-ACHADO-ORIG = "01"
009550        MOVE "08" TO WS-ACHADO-FINAL
009560        MOVE "Y"  TO WS-RECLASS-FLAG
009570        MOVE "N"  TO WS-ACH-FILHO-FAM
009580        PERFORM VERIFICA-FAMILIA-FILHO THRU VERIFICA-FAMILIA-FILHO-FIM
009590        MOVE WS-ACH-FILHO-FAM TO WS-FILHO-FLAG.
009600 RECLASS-CADUNICO-FIM.
009610     EXIT.
009620* SE O ACHADO ORIGINAL NAO FOR "01", ESTA ROTINA NAO FAZ NADA -
009630* O ACHADO FINAL CONTINUA IGUAL AO ORIGINAL E SEGUE PARA A
009640* PROXIMA RECLASSIFICACAO (PLURALIDADE) SEM ALTERACAO.
009650* PROCURA "FILHO", "FILHA", "FILHOS" E "FILHAS" NO TEXTO, NESSA
009660* ORDEM, PARANDO NA PRIMEIRA QUE achar - AS QUATRO FLEXOES SAO
009670* TESTADAS SEPARADAS (E NAO NUMA TABELA) PORQUE SAO SO QUATRO E
009680* NAO MUDAM COM O TEMPO, AO CONTRARIO DAS FRASES DE PLURALIDADE.
009690 VERIFICA-FAMILIA-FILHO.
009700     MOVE "FILHO" TO WS-TERMO-B
009710     MOVE 5       TO WS-TERMO-B-LEN
009720     PERFORM CONTEM-TERMO THRU CONTEM-TERMO-FIM
009730     IF WS-TERMO-B-ACHADO = "S"
009740        MOVE "S" TO WS-ACH-FILHO-FAM.
009750     IF WS-ACH-FILHO-FAM = "N"
009760        MOVE "FILHA" TO WS-TERMO-B
009770        MOVE 5       TO WS-TERMO-B-LEN
009780        PERFORM CONTEM-TERMO THRU CONTEM-TERMO-FIM
009790        IF WS-TERMO-B-ACHADO = "S"
009800           MOVE "S" TO WS-ACH-FILHO-FAM.
009810     IF WS-ACH-FILHO-FAM = "N"
009820        MOVE "FILHOS" TO WS-TERMO-B
009830        MOVE 6        TO WS-TERMO-B-LEN
009840        PERFORM CONTEM-TERMO THRU CONTEM-TERMO-FIM
009850        IF WS-TERMO-B-ACHADO = "S"
009860           MOVE "S" TO WS-ACH-FILHO-FAM.
009870     IF WS-ACH-FILHO-FAM = "N"
009880        MOVE "FILHAS" TO WS-TERMO-B
009890        MOVE 6        TO WS-TERMO-B-LEN
009900        PERFORM CONTEM-TERMO THRU CONTEM-TERMO-FIM
009910        IF WS-TERMO-B-ACHADO = "S"
009920           MOVE "S" TO WS-ACH-FILHO-FAM.
009930 VERIFICA-FAMILIA-FILHO-FIM.
009940     EXIT.
009950* NOTE QUE ESTA ROTINA SO MARCA O FLAG DE RELATORIO - ELA NAO
009960* ALTERA O ACHADO NEM A DECISAO FINAL, SO INFORMA SE A DEFESA
009970* MENCIONOU FILHO, PARA A JUNTA CONFERIR NO PAPEL DEPOIS.
009980*---------------[ U4 - RECLASSIFICACAO POR PLURALIDADE ]------------
009990* INCLUIDA NA OS-1035 DE 1995.  SO ENTRA EM JOGO PARA O ACHADO
010000* "02" (PLURALIDADE NAO COMPROVADA) - SE O TEXTO DA DEFESA
010010* CONVENCE DE QUE HA MAIS DE UM FILHO ENVOLVIDO, O ACHADO VIRA
010020* "05" (PLURALIDADE COMPROVADA POR TEXTO).  O TESTE FICA SOZINHO
010030* NUM PERFORM PELO MESMO MOTIVO DE VALIDA-ARG6: O CORPO REAL
010040* TEM VARIOS COMANDOS E PRECISA FICAR NUMA ROTINA A PARTE PARA
010050* OS PONTOS INTERNOS NAO FECHAREM O IF DE FORA JUNTO.
010060 RECLASS-PLURALIDADE.
010070     IF WS-ACHADO-FINAL = "02"
010080        PERFORM RP-VERIFICA THRU RP-VERIFICA-FIM.
010090 RECLASS-PLURALIDADE-FIM.
010100     EXIT.
010110* PRIMEIRO PROCURA UMA FRASE DE PLURALIDADE EXPLICITA (TAB-PLURAL)
010120* OU A EXPRESSAO "FILHOS" SEM SER "FILHOS EM COMUM" (QUE SO
010130* SIGNIFICA QUE HA FILHOS DO CASAL, NAO QUE SEJAM MAIS DE UM
010140* DEPENDENTE DA PENSAO); DEPOIS PROCURA UMA NEGATIVA DE
010150* PLURALIDADE (TAB-NEGA) - SE HOUVER SINAL POSITIVO *E* NAO
010160* HOUVER NEGATIVA, A RECLASSIFICACAO PARA "05" OCORRE.
010170 RP-VERIFICA.
010180     MOVE "N" TO WS-ACH-PLURAL
010190     MOVE 1   TO IND
010200     PERFORM RP-TESTA-PLURAL THRU RP-TESTA-PLURAL-FIM
010210         VARYING IND FROM 1 BY 1
010220         UNTIL IND > 15 OR WS-ACH-PLURAL = "S"
010230     IF WS-ACH-PLURAL = "N"
010240        MOVE "FILHOS" TO WS-TERMO-B
010250        MOVE 6        TO WS-TERMO-B-LEN
010260        PERFORM CONTEM-TERMO THRU CONTEM-TERMO-FIM
010270        IF WS-TERMO-B-ACHADO = "S"
010280           MOVE "FILHOS EM COMUM" TO WS-TERMO-B
010290           MOVE 16                TO WS-TERMO-B-LEN
010300           PERFORM CONTEM-TERMO THRU CONTEM-TERMO-FIM
010310           IF WS-TERMO-B-ACHADO = "N"
010320              MOVE "S" TO WS-ACH-PLURAL.
010330     MOVE "N" TO WS-ACH-NEGA
010340     MOVE 1   TO IND
010350     PERFORM RP-TESTA-NEGA THRU RP-TESTA-NEGA-FIM
010360         VARYING IND FROM 1 BY 1
010370         UNTIL IND > 4 OR WS-ACH-NEGA = "S"
010380* SO RECLASSIFICA QUANDO HA SINAL POSITIVO E NENHUM SINAL
010390* NEGATIVO - SE OS DOIS APARECEREM NO MESMO TEXTO (DEFESA
010400* CONTRADITORIA OU MODELO MAL ADAPTADO), A JUNTA PREFERE NAO
010410* RECLASSIFICAR E MANTER O ACHADO "02" ORIGINAL.
010420     IF WS-ACH-PLURAL = "S" AND WS-ACH-NEGA = "N"
010430        MOVE "05" TO WS-ACHADO-FINAL
010440        MOVE "Y"  TO WS-RECLASS-FLAG.
010450 RP-VERIFICA-FIM.
010460     EXIT.
010470 RP-TESTA-PLURAL.
010480* MESMA IDEIA DE VA6-TESTA-GENERICO/VA9-TESTA-ADM, SO QUE
010490* CHAMANDO CONTEM-TERMO (COM FRONTEIRA DE PALAVRA) EM VEZ DE
010500* CONTEM-SIMPLES, PORQUE AS FRASES DE PLURALIDADE SAO CURTAS
010510* E PODERIAM CASAR COM PEDACOS DE OUTRAS PALAVRAS.
010520     MOVE TB-PLURAL-TXT (IND) TO WS-TERMO-B
010530     MOVE TB-PLURAL-LEN (IND) TO WS-TERMO-B-LEN
010540     PERFORM CONTEM-TERMO THRU CONTEM-TERMO-FIM
010550     IF WS-TERMO-B-ACHADO = "S"
010560        MOVE "S" TO WS-ACH-PLURAL.
010570 RP-TESTA-PLURAL-FIM.
010580     EXIT.
010590* AS DUAS ROTINAS RP-TESTA-PLURAL E RP-TESTA-NEGA SO DIFEREM
010600* NA TABELA QUE CONSULTAM - O RESTO DA LOGICA E IDENTICO,
010610* MAS NAO FORAM UNIFICADAS PORQUE CADA UMA MEXE NUM
010620* INDICADOR DIFERENTE (WS-ACH-PLURAL / WS-ACH-NEGA).
010630 RP-TESTA-NEGA.
010640     MOVE TB-NEGA-TXT (IND) TO WS-TERMO-B
010650     MOVE TB-NEGA-LEN (IND) TO WS-TERMO-B-LEN
010660     PERFORM CONTEM-TERMO THRU CONTEM-TERMO-FIM
010670     IF WS-TERMO-B-ACHADO = "S"
010680        MOVE "S" TO WS-ACH-NEGA.
010690 RP-TESTA-NEGA-FIM.
010700     EXIT.
010710* FIM DA RECLASSIFICACAO POR PLURALIDADE - A PARTIR DAQUI O
010720* ACHADO JA PODE TER MUDADO DE "02" PARA "05", E E ESSE VALOR
010730* QUE AS PROXIMAS ROTINAS ENXERGAM.
010740*---------------[ U6 - RECALCULO DO ACHADO ]------------------------
010750* INCLUIDA NA CH-4471 DE 2003, DEPOIS QUE A AUDITORIA PERCEBEU
010760* QUE ALGUNS RECURSOS TRAZIAM, NA PROPRIA DEFESA, ARGUMENTOS QUE
010770* JA ADMITEM A EXISTENCIA DE FILHO OU DE MAIS DE UM FILHO (ARGS
010780* 2/3/11/12) - NESSE CASO NAO FAZ SENTIDO MANTER O ACHADO
010790* ORIGINAL DA AUDITORIA, O ACHADO E RECALCULADO DIRETO A PARTIR
010800* DO ARGUMENTO ADMITIDO.  AS TRES REGRAS SAO TESTADAS NESTA
010810* ORDEM DE PRIORIDADE E A PRIMEIRA QUE BATER GANHA (WS-RECALC-OK
010820* IMPEDE QUE MAIS DE UMA DISPARE PARA O MESMO CASO).
010830 RECALCULA-ACHADO.
010840     MOVE "N" TO WS-RECALC-OK
010850* REGRA 1: ACHADO "01" (SO CADUNICO) COM ARGUMENTO 2, 3 OU 12
010860* ADMITINDO FILHO -> VIRA "04" (RECALCULADO POR ADMISSAO PROPRIA).
010870     IF WS-ACHADO-FINAL = "01"
010880        IF WS-ARGS-FINAL (2:1) = "1"
010890         OR WS-ARGS-FINAL (3:1) = "1"
010900         OR WS-ARGS-FINAL (12:1) = "1"
010910           MOVE "04" TO WS-ACHADO-FINAL
010920           MOVE "Y"  TO WS-RECLASS-FLAG
010930           MOVE "S"  TO WS-RECALC-OK.
010940* REGRA 2 (SO SE A REGRA 1 NAO BATEU): ACHADO "02" COM ARGUMENTO
010950* 11 (ERRO DE CADASTRO) -> VIRA "04" TAMBEM.
010960     IF WS-RECALC-OK = "N"
010970        IF WS-ACHADO-FINAL = "02"
010980           IF WS-ARGS-FINAL (11:1) = "1"
010990              MOVE "04" TO WS-ACHADO-FINAL
011000              MOVE "Y"  TO WS-RECLASS-FLAG
011010              MOVE "S"  TO WS-RECALC-OK.
011020* REGRA 3 (SO SE NENHUMA DAS DUAS ANTERIORES BATEU): ACHADO "02"
011030* COM ARGUMENTO 3 -> VIRA "05" (PLURALIDADE POR ADMISSAO PROPRIA,
011040* DIFERENTE DA RECLASSIFICACAO POR TEXTO DA REGRA U4 ACIMA).
011050     IF WS-RECALC-OK = "N"
011060        IF WS-ACHADO-FINAL = "02"
011070           IF WS-ARGS-FINAL (3:1) = "1"
011080              MOVE "05" TO WS-ACHADO-FINAL
011090              MOVE "Y"  TO WS-RECLASS-FLAG
011100              MOVE "S"  TO WS-RECALC-OK.
011110* SE NENHUMA DAS TRES REGRAS BATER, O ACHADO SEGUE PARA A
011120* RECLASSIFICACAO POR PLURALIDADE (JA EXECUTADA ANTES, MAS
011130* SOBRE O TEXTO) E DEPOIS PARA A INFERENCIA DO ARGUMENTO 4 SEM
011140* NENHUMA MUDANCA ADICIONAL.
011150 RECALCULA-ACHADO-FIM.
011160     EXIT.
011170*---------------[ U3 - INFERENCIA DO ARGUMENTO 4 ]-------------------
011180* INCLUIDA NA OS-1198 DE 1997.  OS ACHADOS "03", "06" E "08" TEM
011190* EM COMUM UM PROBLEMA DE ENDERECO DESATUALIZADO - SE O ACHADO
011200* FINAL DO CASO FOR UM DESSES TRES, O ARGUMENTO 4 (ENDERECO
011210* ATUALIZADO) E LIGADO AUTOMATICAMENTE, MESMO QUE O SERVIDOR NAO
011220* TENHA MARCADO O CAMPO NO FORMULARIO, PORQUE NA PRATICA QUEM
011230* RECORRE DE UM ACHADO DESSES SEMPRE ESTA CONTESTANDO O ENDERECO.
011240 INFERE-ARG4.
011250     IF WS-ACHADO-FINAL = "03"
011260      OR WS-ACHADO-FINAL = "06"
011270      OR WS-ACHADO-FINAL = "08"
011280        IF WS-ARGS-FINAL (4:1) NOT = "1"
011290           MOVE "1" TO WS-ARGS-FINAL (4:1).
011300 INFERE-ARG4-FIM.
011310     EXIT.
011320* A INFERENCIA DO ARGUMENTO 4 E O ULTIMO AJUSTE NO CASO ANTES
011330* DE ELE IR PARA A MATRIZ DE DECISAO - A PARTIR DAQUI, NEM O
011340* ACHADO NEM OS ARGUMENTOS MUDAM MAIS.
011350*---------------[ U7 - JULGAMENTO PELA MATRIZ DE DECISAO ]-----------
011360* ULTIMO PASSO DA ESTEIRA - COM O ACHADO JA NA FORMA FINAL E OS
011370* ARGUMENTOS JA VALIDADOS/INFERIDOS, CADA ARGUMENTO MARCADO E
011380* CONFRONTADO CONTRA A MATRIZ (ACHADO+ARGUMENTO -> P OU I) E O
011390* RESULTADO FINAL SAI DA MAIORIA, COM PREVALENCIA ABSOLUTA PARA
011400* OS ARGUMENTOS 6 E 9 (DECISAO JUDICIAL OU ADMINISTRATIVA JA
011410* TRANSITADA VALE MAIS QUE QUALQUER CONTAGEM) - VER
011420* AM-DECIDE-MAIORIA MAIS ABAIXO.
011430 ADJUDICA-MATRIZ.
011440* AS DUAS AREAS DE 12 BYTES ABAIXO SAO ZERADAS (COMO STRING DE
011450* "0"S, NAO COMO NUMERO) ANTES DE CADA CASO - GUARDAM, POSICAO
011460* A POSICAO, QUAIS ARGUMENTOS PESARAM A FAVOR E QUAIS PESARAM
011470* CONTRA NAQUELE CASO ESPECIFICO.
011480     MOVE "000000000000" TO WS-IMPROC-ARGS
011490     MOVE "000000000000" TO WS-PROC-ARGS
011500     MOVE ZERO TO WS-CNT-IMPROC
011510     MOVE ZERO TO WS-CNT-PROC
011520     MOVE ZERO TO WS-QTD-ARGS
011530     PERFORM AM-CONTA-ARG THRU AM-CONTA-ARG-FIM
011540         VARYING WS-IDX-ARG FROM 1 BY 1 UNTIL WS-IDX-ARG > 12
011550* SE NENHUM ARGUMENTO SOBROU MARCADO (TODOS CAIRAM NA VALIDACAO
011560* OU O SERVIDOR NUNCA MARCOU NENHUM), O CASO E JULGADO SO PELO
011570* ACHADO, CONTRA A LINHA "00" DA MATRIZ - AM-SEM-ARGUMENTO.
011580     IF WS-QTD-ARGS = 0
011590        PERFORM AM-SEM-ARGUMENTO THRU AM-SEM-ARGUMENTO-FIM
011600     ELSE
011610        PERFORM AM-AVALIA-ARG THRU AM-AVALIA-ARG-FIM
011620            VARYING WS-IDX-ARG FROM 1 BY 1 UNTIL WS-IDX-ARG > 12
011630        PERFORM AM-DECIDE-MAIORIA THRU AM-DECIDE-MAIORIA-FIM.
011640 ADJUDICA-MATRIZ-FIM.
011650     EXIT.
011660* AS AREAS WS-IMPROC-ARGS E WS-PROC-ARGS FICAM GRAVADAS NA
011670* DECISAO (DEC-IMPROC-ARGS/DEC-PROC-ARGS) PARA QUE, SE ALGUEM
011680* CONTESTAR O RESULTADO DEPOIS, DE PARA VER EXATAMENTE QUAIS
011690* ARGUMENTOS PESARAM A FAVOR E QUAIS PESARAM CONTRA, SEM
011700* PRECISAR REPROCESSAR O CASO.
011710 AM-CONTA-ARG.
011720* SO CONTA - NAO DECIDE NADA AINDA.  RODA PARA OS 12
011730* ARGUMENTOS ANTES DE QUALQUER CONSULTA A MATRIZ, PARA SABER
011740* DE ANTEMAO SE O CASO E "SEM ARGUMENTO" OU NAO.
011750     IF WS-ARGS-FINAL (WS-IDX-ARG : 1) = "1"
011760        ADD 1 TO WS-QTD-ARGS.
011770 AM-CONTA-ARG-FIM.
011780     EXIT.
011790* SEM NENHUM ARGUMENTO MARCADO, A DECISAO FICA SO NO ACHADO -
011800* CONTRA A LINHA DE ARGUMENTO "00" DA MATRIZ (JULGAMENTO PURO
011810* DO ACHADO, SEM DEFESA).  SE NEM ESSA LINHA EXISTIR NA
011820* MATRIZ, O CASO E IMPROCEDENTE POR PADRAO - VER O ELSE ABAIXO.
011830 AM-SEM-ARGUMENTO.
011840     MOVE WS-ACHADO-FINAL TO WS-BUSCA-ACHADO
011850     MOVE "00"            TO WS-BUSCA-ARG
011860     PERFORM BUSCA-MATRIZ THRU BUSCA-MATRIZ-FIM
011870     IF WS-BUSCA-ACHOU = "S"
011880        MOVE WS-BUSCA-RESULT TO WS-DECISAO
011890     ELSE
011900        MOVE "I" TO WS-DECISAO.
011910 AM-SEM-ARGUMENTO-FIM.
011920     EXIT.
011930* O ELSE ("I" QUANDO NAO ACHA NEM A LINHA "00") EXISTE PARA
011940* GARANTIR QUE WS-DECISAO SEMPRE FIQUE PREENCHIDA - UM CASO
011950* SEM DECISAO NENHUMA SERIA PIOR DO QUE UM IMPROCEDENTE POR
011960* FALTA DE LINHA NA MATRIZ.
011970 AM-AVALIA-ARG.
011980     IF WS-ARGS-FINAL (WS-IDX-ARG : 1) = "1"
011990        PERFORM AM-AVALIA-1ARG THRU AM-AVALIA-1ARG-FIM.
012000 AM-AVALIA-ARG-FIM.
012010     EXIT.
012020* CHAMADA UMA VEZ PARA CADA UM DOS 12 ARGUMENTOS, NA ORDEM DO
012030* CAMPO WS-ARGS-FINAL - A ORDEM DE AVALIACAO NAO AFETA O
012040* RESULTADO PORQUE AM-DECIDE-MAIORIA SO OLHA AS CONTAGENS
012050* FINAIS, NAO A ORDEM EM QUE FORAM ACUMULADAS.
012060* MESMO MOTIVO DAS OUTRAS DIVISOES VA6-VERIFICA/RP-VERIFICA: O
012070* CORPO REAL DE VARIOS COMANDOS PRECISA FICAR NUMA ROTINA A PARTE
012080* PARA UM PONTO INTERNO NAO FECHAR O IF DE FORA ANTES DA HORA.
012090 AM-AVALIA-1ARG.
012100     MOVE WS-ACHADO-FINAL TO WS-BUSCA-ACHADO
012110     MOVE WS-IDX-ARG      TO WS-BUSCA-ARG
012120     PERFORM BUSCA-MATRIZ THRU BUSCA-MATRIZ-FIM
012130* SE NAO HA LINHA NA MATRIZ PARA ESTE ACHADO+ARGUMENTO
012140* ESPECIFICO, CAI PARA A LINHA CORINGA "99" DAQUELE ARGUMENTO -
012150* NEM TODO ACHADO PRECISA DE UMA LINHA PROPRIA PARA CADA UM DOS
012160* 12 ARGUMENTOS POSSIVEIS.
012170     IF WS-BUSCA-ACHOU = "N"
012180        MOVE "99" TO WS-BUSCA-ACHADO
012190        PERFORM BUSCA-MATRIZ THRU BUSCA-MATRIZ-FIM.
012200* SE WS-BUSCA-RESULT NAO FOR "I" NEM "P" (LINHA DA MATRIZ COM
012210* CONTEUDO INESPERADO), O ARGUMENTO SIMPLESMENTE NAO ENTRA EM
012220* NENHUMA DAS DUAS CONTAGENS - NEM PROCEDENTE, NEM IMPROCEDENTE.
012230     IF WS-BUSCA-ACHOU = "S"
012240        IF WS-BUSCA-RESULT = "I"
012250           MOVE "1" TO WS-IMPROC-ARGS (WS-IDX-ARG : 1)
012260           ADD 1 TO WS-CNT-IMPROC
012270        ELSE
012280           IF WS-BUSCA-RESULT = "P"
012290              MOVE "1" TO WS-PROC-ARGS (WS-IDX-ARG : 1)
012300              ADD 1 TO WS-CNT-PROC.
012310 AM-AVALIA-1ARG-FIM.
012320     EXIT.
012330* PREVALENCIA ABSOLUTA: SE O ARGUMENTO 6 OU O 9 ESTIVER MARCADO
012340* (E JA VALIDADO POR VALIDA-ARG6/VALIDA-ARG9 - SE NAO PASSOU LA,
012350* NEM CHEGA MARCADO AQUI), O RECURSO E PROCEDENTE INDEPENDENTE DE
012360* QUALQUER CONTAGEM.  SO NA AUSENCIA DESSES DOIS E QUE A MAIORIA
012370* SIMPLES DECIDE, E EM CASO DE EMPATE A DECISAO FICA IMPROCEDENTE
012380* (>=  NA COMPARACAO ABAIXO, NAO SO >).
012390 AM-DECIDE-MAIORIA.
012400     IF WS-ARGS-FINAL (6:1) = "1" OR WS-ARGS-FINAL (9:1) = "1"
012410        MOVE "P" TO WS-DECISAO
012420     ELSE
012430* NO EMPATE, IMPROCEDENTE VENCE - E MAIS FACIL PARA A JUNTA
012440* JUSTIFICAR UM INDEFERIMENTO POR EMPATE DO QUE UM DEFERIMENTO
012450* SEM MAIORIA CLARA DE ARGUMENTOS PROCEDENTES.
012460        IF WS-CNT-IMPROC >= WS-CNT-PROC
012470           MOVE "I" TO WS-DECISAO
012480        ELSE
012490           MOVE "P" TO WS-DECISAO.
012500 AM-DECIDE-MAIORIA-FIM.
012510     EXIT.
012520* COM ISSO TERMINA A ADJUDICACAO - WS-DECISAO JA TEM O "P" OU
012530* "I" DEFINITIVO DO CASO, PRONTO PARA SER GRAVADO E IMPRESSO.
012540*---------------[ BUSCA BINARIA NA TABELA DA MATRIZ ]----------------
012550* SEARCH ALL EXIGE QUE A TABELA ESTEJA EM ORDEM ASCENDENTE PELA
012560* CHAVE DECLARADA NO WORKING-STORAGE (ACHADO, DEPOIS ARGUMENTO) -
012570* A MATRIZ.DAT E MANTIDA JA NESSA ORDEM, ENTAO NAO HA SORT AQUI
012580* DENTRO; SE ALGUM DIA A ORDEM DO ARQUIVO FOR QUEBRADA, ESTA
012590* BUSCA PASSA A FALHAR SILENCIOSAMENTE (NAO ACHA O QUE DEVERIA).
012600 BUSCA-MATRIZ.
012610     MOVE "N" TO WS-BUSCA-ACHOU
012620     SEARCH ALL WT-MATRIZ-LINHA
012630         AT END
012640             MOVE "N" TO WS-BUSCA-ACHOU
012650         WHEN WT-MTX-ACHADO (IDX-MTX) = WS-BUSCA-ACHADO
012660          AND WT-MTX-ARG    (IDX-MTX) = WS-BUSCA-ARG
012670             MOVE "S" TO WS-BUSCA-ACHOU
012680             MOVE WT-MTX-RESULT (IDX-MTX) TO WS-BUSCA-RESULT.
012690 BUSCA-MATRIZ-FIM.
012700     EXIT.
012710* BUSCA-MATRIZ E CHAMADA UMA VEZ POR ARGUMENTO MARCADO (ATE
012720* DUAS VEZES SE A PRIMEIRA TENTATIVA CAIR NO CORINGA "99") -
012730* PARA UM CASO COM OS 12 ARGUMENTOS MARCADOS, ISSO PODE
012740* SIGNIFICAR ATE 24 BUSCAS BINARIAS NA MATRIZ.
012750*---------------[ GRAVACAO DA DECISAO ]--------------------------
012760* GRAVA O RESULTADO DEFINITIVO DO CASO NO ARQUIVO DECISOES.DAT -
012770* CHAMADA DEPOIS QUE TODAS AS RECLASSIFICACOES E A ADJUDICACAO JA
012780* TERMINARAM, ENTAO TODOS OS CAMPOS DE WS-* JA ESTAO NA FORMA
012790* FINAL.
012800 GRAVA-DECISAO.
012810* A LISTA DE MOVE ABAIXO SEGUE A MESMA ORDEM DOS CAMPOS DO
012820* REGISTRO REG-DECISAO, DE PROPOSITO, PARA FACILITAR A
012830* CONFERENCIA CONTRA O LAYOUT LA NO FD DECISOES.
012840     MOVE SPACES           TO REG-DECISAO
012850     MOVE CASE-ID          TO DEC-CASE-ID
012860     MOVE CASE-NAME        TO DEC-NAME
012870     MOVE WS-ACHADO-ORIG   TO DEC-ACHADO-ORIG
012880     MOVE WS-ACHADO-FINAL  TO DEC-ACHADO-FINAL
012890     MOVE WS-RECLASS-FLAG  TO DEC-RECLASS-FLAG
012900     MOVE WS-FILHO-FLAG    TO DEC-FILHO-FLAG
012910     MOVE WS-DECISAO       TO DEC-DECISION
012920     MOVE WS-IMPROC-ARGS   TO DEC-IMPROC-ARGS
012930     MOVE WS-PROC-ARGS     TO DEC-PROC-ARGS
012940     MOVE WS-ARGS-FINAL    TO DEC-ARGS-FINAL
012950     WRITE REG-DECISAO
012960     IF ST-ERRO NOT = "00"
012970        DISPLAY "ERRO NA GRAVACAO DO ARQUIVO DECISOES ST=" ST-ERRO
012980        GO TO ROT-FIM.
012990 GRAVA-DECISAO-FIM.
013000     EXIT.
013010* SE A GRAVACAO FALHAR, O PROGRAMA PARA IMEDIATAMENTE (GO TO
013020* ROT-FIM) - NAO TENTA CONTINUAR PARA OS PROXIMOS CASOS COM
013030* UM ARQUIVO DE DECISOES JA COMPROMETIDO.
013040*---------------[ IMPRESSAO DA LINHA DE DETALHE ]--------------------
013050* UMA LINHA DE RELATORIO POR CASO, NA MESMA ORDEM DE GRAVA-DECISAO
013060* - QUEM CONFERE O RELATORIO CONTRA O ARQUIVO DE DECISOES DEVE
013070* ENCONTRAR OS MESMOS VALORES NAS DUAS SAIDAS.
013080 IMPRIME-DETALHE.
013090     MOVE SPACES          TO LINDET
013100     MOVE CASE-ID         TO LD-CASE-ID
013110     MOVE CASE-NAME       TO LD-NOME
013120     MOVE WS-ACHADO-ORIG  TO LD-ACH-ORIG
013130     MOVE WS-ACHADO-FINAL TO LD-ACH-FINAL
013140     MOVE WS-RECLASS-FLAG TO LD-RECLASS
013150     MOVE WS-FILHO-FLAG   TO LD-FILHO
013160     MOVE WS-CNT-IMPROC   TO LD-N-IMPROC
013170     MOVE WS-CNT-PROC     TO LD-N-PROC
013180     IF WS-DECISAO = "P"
013190        MOVE "PROCEDENTE"   TO LD-DECISAO
013200     ELSE
013210        MOVE "IMPROCEDENTE" TO LD-DECISAO.
013220     WRITE REG-RELAT FROM LINDET AFTER ADVANCING 1 LINE.
013230 IMPRIME-DETALHE-FIM.
013240     EXIT.
013250* IMPRIME-DETALHE NAO TESTA ST-ERRO APOS O WRITE - SE O
013260* RELATORIO FALHAR NA IMPRESSAO, O ARQUIVO DE DECISOES JA FOI
013270* GRAVADO CORRETAMENTE (GRAVA-DECISAO RODA ANTES), ENTAO O
013280* DADO OFICIAL DA DECISAO NAO SE PERDE.
013290*---------------[ ACUMULACAO DOS TOTAIS DE CONTROLE ]----------------
013300* INCREMENTA OS QUATRO CONTADORES QUE FECHAM O RELATORIO - CHAMADA
013310* UMA VEZ POR CASO, LOGO APOS A IMPRESSAO DA LINHA DE DETALHE
013320* DAQUELE CASO.
013330 ACUMULA-TOTAIS.
013340* TODO CASO LIDO CONTA PARA O TOTAL GERAL; OS DEMAIS TRES
013350* CONTADORES SAO MUTUAMENTE INDEPENDENTES ENTRE SI (UM CASO
013360* PODE SER, AO MESMO TEMPO, PROCEDENTE, RECLASSIFICADO E SEM
013370* ARGUMENTO ORIGINAL).
013380     ADD 1 TO WS-TOT-LIDOS
013390     IF WS-DECISAO = "P"
013400        ADD 1 TO WS-TOT-PROCEDENTE
013410     ELSE
013420        ADD 1 TO WS-TOT-IMPROCEDENTE.
013430     IF WS-RECLASS-FLAG = "Y"
013440        ADD 1 TO WS-TOT-RECLASSIF.
013450     IF WS-ARGS-ORIG-VAZIO = "S"
013460        ADD 1 TO WS-TOT-SEM-ARG.
013470 ACUMULA-TOTAIS-FIM.
013480     EXIT.
013490* ESTA E A ULTIMA ROTINA DA ESTEIRA DE PROCESSA-CASO - DEPOIS
013500* DELA O CONTROLE VOLTA PARA LER-CASO E O PROXIMO REGISTRO E
013510* LIDO.
013520*---------------[ IMPRESSAO DOS TOTAIS DE CONTROLE ]------------------
013530* SO E EXECUTADA UMA VEZ, QUANDO O LACO DE LEITURA DE CASOS
013540* CHEGA NO FIM DO ARQUIVO (GO TO IMPRIME-TOTAIS EM LER-CASO) -
013550* IMPRIME OS QUATRO ACUMULADORES E ENCERRA O PROGRAMA.
013560 IMPRIME-TOTAIS.
013570* CADA BLOCO ABAIXO REPETE O MESMO PADRAO: LIMPA A LINHA,
013580* PREENCHE ROTULO E VALOR, ESCREVE - O PRIMEIRO PULA DUAS
013590* LINHAS (SEPARANDO DO ULTIMO DETALHE), OS DEMAIS UMA SO.
013600     MOVE SPACES              TO LINTOT
013610     MOVE "TOTAL DE CASOS LIDOS" TO LT-LABEL
013620     MOVE WS-TOT-LIDOS         TO LT-VALOR
013630     WRITE REG-RELAT FROM LINTOT AFTER ADVANCING 2 LINES.
013640     MOVE SPACES              TO LINTOT
013650     MOVE "TOTAL PROCEDENTE"    TO LT-LABEL
013660     MOVE WS-TOT-PROCEDENTE    TO LT-VALOR
013670     WRITE REG-RELAT FROM LINTOT AFTER ADVANCING 1 LINE.
013680     MOVE SPACES              TO LINTOT
013690     MOVE "TOTAL IMPROCEDENTE"  TO LT-LABEL
013700     MOVE WS-TOT-IMPROCEDENTE  TO LT-VALOR
013710     WRITE REG-RELAT FROM LINTOT AFTER ADVANCING 1 LINE.
013720     MOVE SPACES              TO LINTOT
013730     MOVE "TOTAL DE ACHADOS RECLASSIFICADOS" TO LT-LABEL
013740     MOVE WS-TOT-RECLASSIF     TO LT-VALOR
013750     WRITE REG-RELAT FROM LINTOT AFTER ADVANCING 1 LINE.
013760     MOVE SPACES              TO LINTOT
013770     MOVE "TOTAL DE CASOS SEM ARGUMENTO" TO LT-LABEL
013780     MOVE WS-TOT-SEM-ARG       TO LT-VALOR
013790     WRITE REG-RELAT FROM LINTOT AFTER ADVANCING 1 LINE.
013800     GO TO ROT-FIM.
013810 IMPRIME-TOTAIS-FIM.
013820     EXIT.
013830* O GO TO ROT-FIM DENTRO DE IMPRIME-TOTAIS (E NAO UM SIMPLES
013840* RETORNO) E PROPOSITAL - ESTA ROTINA SO E ALCANCADA UMA VEZ,
013850* NO FIM NORMAL DO PROCESSAMENTO, ENTAO ELA MESMA ENCERRA O
013860* PROGRAMA EM VEZ DE DEVOLVER O CONTROLE PARA QUEM A CHAMOU.
013870*---------------[ ENCERRAMENTO DO PROGRAMA ]---------------------------
013880* FECHA OS QUATRO ARQUIVOS NA MESMA ORDEM EM QUE FORAM ABERTOS E
013890* ENCERRA O PROGRAMA - PONTO DE SAIDA UNICO, ALCANCADO TANTO PELO
013900* FIM NORMAL (VIA IMPRIME-TOTAIS) QUANTO POR QUALQUER GO TO
013910* ROT-FIM DISPARADO POR ERRO DE ARQUIVO NAS ROTINAS ACIMA.
013920 ROT-FIM.
013930     CLOSE MATRIZ CASOS DECISOES RELAT.
013940     STOP RUN.
